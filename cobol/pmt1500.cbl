000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PMT1500.
000300 AUTHOR.      R K PARKS.
000400 INSTALLATION. LOAN SERVICING DIVISION - ITEM PROCESSING.
000500 DATE-WRITTEN. 04/02/1989.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - LOAN SERVICING DATA.
000800******************************************************************
000900*    P M T 1 5 0 0   -   A U D I   B A N K   T S V   I M P O R T
001000*
001100*    READS THE DAILY AUDI BANK CREDIT EXTRACT (TAB-DELIMITED
001200*    TEXT), VALIDATES EACH CREDIT ROW AGAINST THE LOAN/SAVINGS
001300*    ACCOUNT MASTER, ACCUMULATES A PER-ACCOUNT RUNNING TOTAL,
001400*    AND WRITES AN ACCEPTED-PAYMENT FILE AND AN ERROR/IGNORED
001500*    FILE FOR THE NIGHTLY LEDGER-POST RUN.
001600*
001700*    TSV DIALECT DOES NOT ALLOW OVERPAYMENTS -- SEE PMT1600 FOR
001800*    THE XLS DIALECT, WHICH DOES.
001900******************************************************************
002000*    CHANGE LOG
002100*    ----------
002200*    04/02/89  RKP  ORIGINAL PROGRAM                                CHG001
002300*    09/14/89  RKP  ADDED INTERNAL-ID LOOKUP PATH                   CHG002
002400*    02/11/90  RKP  EXTERNAL-ID CLASSIFICATION FOR GROUP LOANS      CHG003
002500*    07/30/91  DJM  GLOBAL ACCOUNT NUMBER LOOKUP ADDED              CHG004
002600*    11/19/92  DJM  US02241 FIX SERIAL NOT VALIDATED AS NUMERIC    US02241
002700*    03/02/94  DJM  US03390 REJECT BLANK DEBIT/CREDIT AS ERROR     US03390
002800*    06/18/96  SFH  US05512 TIGHTENED DATE VALIDATION MM/DD RANGE  US05512
002900*    01/08/99  TLK  Y2K -- TRANS-DATE AND VALUE-DATE NOW 4-DIGIT    CHG005
003000*    01/08/99  TLK  YEAR, WS-YYMMDD WORK AREAS RETIRED              CHG006
003100*    05/09/14  DJM  US15220 SPLIT COMMON LOGIC INTO PMTACCT/PMTTOT US15220
003200*    05/09/14  DJM  US15220 COPYBOOKS SHARED WITH PMT1600/PMT2500  US15220
003300*    08/14/17  SFH  US21144 ADDED TRAILER RECORDS ON BOTH OUTPUTS  US21144
003400*    08/14/17  SFH  US21144 REPORT COUNTS NOW WRITTEN TO ERROUT    US21144
003500*    03/02/20  JKM  US24910 EXTERNAL-ID TRAILING 3 BYTES IGNORED   US24910
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800*
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     CONSOLE IS CRT
004200     C01 IS TOP-OF-FORM.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600* /users/public/auditsv.dat
004700     SELECT AUDI-IN-FILE   ASSIGN TO DYNAMIC IN-PATH
004800            ORGANIZATION IS LINE SEQUENTIAL.
004900* /users/public/acctmstr.dat
005000     SELECT ACCT-MSTR-FILE ASSIGN TO DYNAMIC ACCT-PATH
005100            ORGANIZATION IS LINE SEQUENTIAL.
005200* /users/public/paytypes.dat
005300     SELECT PAYTYP-FILE    ASSIGN TO DYNAMIC PAYTYP-PATH
005400            ORGANIZATION IS LINE SEQUENTIAL.
005500* /users/public/out/audi.pay
005600     SELECT PAYOUT-FILE    ASSIGN TO DYNAMIC OUT-PATH
005700            ORGANIZATION IS LINE SEQUENTIAL.
005800* /users/public/out/audi.err
005900     SELECT ERROUT-FILE    ASSIGN TO DYNAMIC ERR-PATH
006000            ORGANIZATION IS LINE SEQUENTIAL.
006100*
006200 DATA DIVISION.
006300*
006400 FILE SECTION.
006500*
006600 FD  AUDI-IN-FILE
006700     LABEL RECORDS ARE STANDARD
006800     DATA RECORD IS AB1100-REC.
006900     COPY '/users/devel/pmt1100.cbl'.
007000*
007100 FD  ACCT-MSTR-FILE
007200     LABEL RECORDS ARE STANDARD
007300     DATA RECORD IS ACT-MSTR-IN-REC.
007400 01  ACT-MSTR-IN-REC.
007500     05  AMI-INTERNAL-ID              PIC 9(7).
007600     05  AMI-EXTERNAL-ID              PIC X(8).
007700     05  AMI-GLOBAL-ACCT-NO           PIC 9(15).
007800     05  AMI-CLIENT-PHONE             PIC X(15).
007900     05  AMI-PRODUCT-CODE             PIC X(10).
008000     05  AMI-ACCOUNT-KIND             PIC X.
008100     05  AMI-LOAN-STATE               PIC X.
008200     05  AMI-AMOUNT-DUE               PIC S9(11)V99.
008300     05  AMI-ALLOC-THIS-RUN           PIC S9(11)V99.
008400     05  AMI-OTHER-LOAN-ACTIVE-SW     PIC X.
008500     05  FILLER                       PIC X(20).
008600*
008700 FD  PAYTYP-FILE
008800     LABEL RECORDS ARE STANDARD
008900     DATA RECORD IS PTY-IN-REC.
009000 01  PTY-IN-REC.
009100     05  PTI-NAME                     PIC X(30).
009200     05  PTI-KIND                     PIC X.
009300     05  FILLER                       PIC X(9).
009400*
009500 FD  PAYOUT-FILE
009600     LABEL RECORDS ARE STANDARD
009700     DATA RECORD IS PO-REC.
009800     COPY '/users/devel/pmtout.cbl'.
009900*
010000 FD  ERROUT-FILE
010100     LABEL RECORDS ARE STANDARD
010200     DATA RECORD IS EO-REC.
010300     COPY '/users/devel/pmterr.cbl'.
010400*
010500 WORKING-STORAGE SECTION.
010600*
010700     COPY '/users/devel/pmtacct.cbl'.
010800     COPY '/users/devel/pmtptyp.cbl'.
010900     COPY '/users/devel/pmttot.cbl'.
011000*
011100 01  VARIABLES.
011200     05  IN-PATH                      PIC X(64).
011300     05  ACCT-PATH                    PIC X(64).
011400     05  PAYTYP-PATH                  PIC X(64).
011500     05  OUT-PATH                     PIC X(64).
011600     05  ERR-PATH                     PIC X(64).
011700     05  WS-COMMAND-LINE              PIC X(256).
011800     05  EOF-SW                       PIC X           VALUE 'N'.
011900         88  AUDI-EOF                 VALUE 'Y'.
012000     05  BATCH-FAIL-SW                PIC X           VALUE 'N'.
012100         88  BATCH-FAILED              VALUE 'Y'.
012200     05  ROW-CTR                      PIC 9(6)  COMP-3 VALUE 0.
012300     05  HDR-ROW-CTR                  PIC 9(1)  COMP   VALUE 0.
012400     05  DISPLAY-COUNT                PIC 9(5)  COMP-3 VALUE 0.
012500     05  I                            PIC S9(4) COMP.
012600     05  J                            PIC S9(4) COMP.
012700*
012800 01  WS-ROW-FIELDS.
012900     05  WS-ACCOUNT-REF               PIC X(20).
013000     05  WS-ACCOUNT-FOUND-SW          PIC X.
013100         88  WS-ACCOUNT-FOUND         VALUE 'Y'.
013200     05  WS-ACCT-IX                   PIC S9(4) COMP.
013300     05  WS-TRAILING-SPACES           PIC S9(4) COMP.
013400     05  WS-MSG                       PIC X(100).
013500     05  WS-ROW-HAS-ERROR-SW          PIC X.
013600         88  WS-ROW-HAS-ERROR         VALUE 'Y'.
013700*
013800 01  WS-DATE-FIELDS.
013900     05  WS-TD-YYYY                   PIC 9(4).
014000     05  WS-TD-SEP1                   PIC X.
014100     05  WS-TD-MM                     PIC 9(2).
014200     05  WS-TD-SEP2                   PIC X.
014300     05  WS-TD-DD                     PIC 9(2).
014400     05  WS-DATE-VALID-SW             PIC X.
014500         88  WS-DATE-VALID            VALUE 'Y'.
014600     05  WS-PAYMENT-DATE-OUT          PIC X(10).
014700*
014800 01  WS-DECIMAL-FIELDS.
014900     05  WS-DEC-TEXT                  PIC X(18).
015000     05  WS-DEC-WHOLE                 PIC X(14).
015100     05  WS-DEC-WHOLE-N REDEFINES WS-DEC-WHOLE PIC 9(14).
015200     05  WS-DEC-FRAC                  PIC X(4).
015300     05  WS-DEC-FRAC-N REDEFINES WS-DEC-FRAC PIC 9(4).
015400     05  WS-DEC-VALID-SW              PIC X.
015500         88  WS-DEC-VALID             VALUE 'Y'.
015600     05  WS-DEC-RESULT                PIC S9(13)V99 COMP-3.
015700*
015800 PROCEDURE DIVISION.
015900*
016000 0100-MAIN-LINE.
016100     DISPLAY SPACES UPON CRT.
016200     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
016300     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
016400         INTO IN-PATH ACCT-PATH PAYTYP-PATH OUT-PATH ERR-PATH.
016500     DISPLAY '* * * * BEGIN PMT1500 - AUDI BANK TSV IMPORT'
016600         UPON CRT AT 0101.
016700     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
016800     IF NOT BATCH-FAILED
016900         PERFORM 2000-PROCESS-FILE THRU 2000-EXIT
017000             UNTIL AUDI-EOF
017100         PERFORM 8000-POST-PAYMENTS THRU 8000-EXIT
017200         PERFORM 8100-POST-DISBURSALS THRU 8100-EXIT.
017300     PERFORM 9000-TERMINATE THRU 9000-EXIT.
017400     STOP RUN.
017500*
017600 1000-INITIALIZE.
017700     MOVE 0 TO ACT-ENTRY-COUNT PTY-ENTRY-COUNT TOT-ENTRY-COUNT.
017800     MOVE 0 TO TOT-ERROR-COUNT TOT-IGNORED-COUNT TOT-READ-COUNT.
017900     MOVE 0 TO TOT-ERROR-AMOUNT TOT-DISB-AMOUNT TOT-PYMT-AMOUNT.
018000     MOVE 'N' TO BATCH-FAIL-SW.
018100     OPEN OUTPUT PAYOUT-FILE ERROUT-FILE.
018200     PERFORM 1100-LOAD-ACCOUNT-MASTER THRU 1100-EXIT.
018300     PERFORM 1200-LOAD-PAYMENT-TYPES  THRU 1200-EXIT.
018400     OPEN INPUT AUDI-IN-FILE.
018500     PERFORM 1300-RESOLVE-PAYMENT-TYPE THRU 1300-EXIT.
018600     IF NOT BATCH-FAILED
018700         PERFORM 1400-SKIP-HEADER-ROWS THRU 1400-EXIT.
018800 1000-EXIT.
018900     EXIT.
019000*
019100 1100-LOAD-ACCOUNT-MASTER.
019200     OPEN INPUT ACCT-MSTR-FILE.
019300     PERFORM 1110-READ-ACCT-MASTER THRU 1110-EXIT
019400         UNTIL EOF-SW = 'Y'.
019500     CLOSE ACCT-MSTR-FILE.
019600     MOVE 'N' TO EOF-SW.
019700 1100-EXIT.
019800     EXIT.
019900*
020000 1110-READ-ACCT-MASTER.
020100     READ ACCT-MSTR-FILE
020200         AT END MOVE 'Y' TO EOF-SW
020300         NOT AT END
020400             ADD 1 TO ACT-ENTRY-COUNT
020500             SET ACT-IX TO ACT-ENTRY-COUNT
020600             MOVE AMI-INTERNAL-ID      TO ACT-INTERNAL-ID(ACT-IX)
020700             MOVE AMI-EXTERNAL-ID      TO ACT-EXTERNAL-ID(ACT-IX)
020800             MOVE AMI-GLOBAL-ACCT-NO   TO
020900                                    ACT-GLOBAL-ACCT-NO(ACT-IX)
021000             MOVE AMI-CLIENT-PHONE     TO ACT-CLIENT-PHONE(ACT-IX)
021100             MOVE AMI-PRODUCT-CODE     TO ACT-PRODUCT-CODE(ACT-IX)
021200             MOVE AMI-ACCOUNT-KIND     TO ACT-ACCOUNT-KIND(ACT-IX)
021300             MOVE AMI-LOAN-STATE       TO ACT-LOAN-STATE(ACT-IX)
021400             MOVE AMI-AMOUNT-DUE       TO ACT-AMOUNT-DUE(ACT-IX)
021500             MOVE 0                    TO
021600                                    ACT-ALLOC-THIS-RUN(ACT-IX)
021700             MOVE AMI-OTHER-LOAN-ACTIVE-SW TO
021800                               ACT-OTHER-LOAN-ACTIVE-SW(ACT-IX)
021900     END-READ.
022000 1110-EXIT.
022100     EXIT.
022200*
022300 1200-LOAD-PAYMENT-TYPES.
022400     OPEN INPUT PAYTYP-FILE.
022500     PERFORM 1210-READ-PAYTYPE THRU 1210-EXIT
022600         UNTIL EOF-SW = 'Y'.
022700     CLOSE PAYTYP-FILE.
022800     MOVE 'N' TO EOF-SW.
022900 1200-EXIT.
023000     EXIT.
023100*
023200 1210-READ-PAYTYPE.
023300     READ PAYTYP-FILE
023400         AT END MOVE 'Y' TO EOF-SW
023500         NOT AT END
023600             ADD 1 TO PTY-ENTRY-COUNT
023700             SET PTY-IX TO PTY-ENTRY-COUNT
023800             MOVE PTI-NAME TO PTY-NAME(PTY-IX)
023900             MOVE PTI-KIND TO PTY-KIND(PTY-IX)
024000     END-READ.
024100 1210-EXIT.
024200     EXIT.
024300*
024400 1300-RESOLVE-PAYMENT-TYPE.
024500     MOVE 'N' TO PTY-FOUND-SW.
024600     READ AUDI-IN-FILE INTO AB1100-HDR-REC
024700         AT END MOVE 'Y' TO BATCH-FAIL-SW.
024800     IF NOT BATCH-FAILED
024900         IF AB1100-HDR-PAYTYPE = SPACES
025000             MOVE 'Y' TO BATCH-FAIL-SW
025100             DISPLAY 'PMT1500 - NO PAYMENT TYPE ON HEADER ROW'
025200                 UPON CRT
025300         ELSE
025400             PERFORM 1310-SEARCH-PAYTYPE THRU 1310-EXIT
025500                 VARYING PTY-IX FROM 1 BY 1
025600                 UNTIL PTY-IX > PTY-ENTRY-COUNT
025700             IF NOT PTY-FOUND
025800                 MOVE 'Y' TO BATCH-FAIL-SW
025900                 DISPLAY 'PMT1500 - PAYMENT TYPE NOT CONFIGURED: '
026000                     AB1100-HDR-PAYTYPE UPON CRT
026100             END-IF
026200     END-IF.
026300 1300-EXIT.
026400     EXIT.
026500*
026600 1310-SEARCH-PAYTYPE.
026700     IF PTY-NAME(PTY-IX) = AB1100-HDR-PAYTYPE
026800         MOVE 'Y' TO PTY-FOUND-SW
026900         MOVE PTY-NAME(PTY-IX) TO PTY-RESOLVED-NAME
027000     END-IF.
027100 1310-EXIT.
027200     EXIT.
027300*
027400 1400-SKIP-HEADER-ROWS.
027500*    ROWS 2-5 ARE FURTHER HEADER/METADATA; DATA BEGINS AT ROW 6.
027600     PERFORM 1410-READ-HEADER-ROW THRU 1410-EXIT
027700         VARYING HDR-ROW-CTR FROM 1 BY 1
027800         UNTIL HDR-ROW-CTR > 4.
027900 1400-EXIT.
028000     EXIT.
028100*
028200 1410-READ-HEADER-ROW.
028300     READ AUDI-IN-FILE
028400         AT END MOVE 'Y' TO EOF-SW
028500     END-READ.
028600 1410-EXIT.
028700     EXIT.
028800*
028900 2000-PROCESS-FILE.
029000     READ AUDI-IN-FILE
029100         AT END MOVE 'Y' TO EOF-SW
029200         NOT AT END PERFORM 2100-PROCESS-ROW THRU 2100-EXIT
029300     END-READ.
029400 2000-EXIT.
029500     EXIT.
029600*
029700 2100-PROCESS-ROW.
029800     ADD 1 TO ROW-CTR.
029900     MOVE 'N' TO WS-ROW-HAS-ERROR-SW.
030000     IF AB1100-REC = SPACES
030100         GO TO 2100-EXIT
030200     END-IF.
030300     IF AB1100-SERIAL = SPACES
030400         PERFORM 2900-WRITE-ERROR THRU 2900-EXIT
030500     END-IF.
030600     IF AB1100-IS-DEBIT
030700         GO TO 2100-EXIT
030800     END-IF.
030900     IF AB1100-DR-CR = SPACE
031000         MOVE 'DEBIT/CREDIT INDICATOR IS BLANK' TO WS-MSG
031100         PERFORM 2910-ADD-ERROR-LINE THRU 2910-EXIT
031200         GO TO 2100-EXIT
031300     END-IF.
031400     IF NOT AB1100-IS-CREDIT
031500         GO TO 2100-EXIT
031600     END-IF.
031700*    CREDIT ROW -- RUN THE FULL VALIDATE/ACCUMULATE/EMIT PATTERN.
031800     ADD 1 TO TOT-READ-COUNT.
031900     PERFORM 2400-EXTRACT-ACCOUNT-CODE THRU 2400-EXIT.
032000     PERFORM 2600-RESOLVE-ACCOUNT-REF  THRU 2600-EXIT.
032100     PERFORM 2700-VALIDATE-SERIAL      THRU 2700-EXIT.
032200     PERFORM 2800-PARSE-AMOUNT         THRU 2800-EXIT.
032300     PERFORM 2850-PARSE-TRANS-DATE     THRU 2850-EXIT.
032400     IF WS-ROW-HAS-ERROR
032500         GO TO 2100-EXIT
032600     END-IF.
032700     PERFORM 3000-ACCUMULATE-TOTAL     THRU 3000-EXIT.
032800     PERFORM 3100-VALIDATE-CUMULATIVE  THRU 3100-EXIT.
032900     IF ACT-IS-VALID
033000         PERFORM 3200-EMIT-ACCEPTED-ROW THRU 3200-EXIT
033100     ELSE
033200         PERFORM 3300-EMIT-VALIDATION-ERRORS THRU 3300-EXIT
033300     END-IF.
033400 2100-EXIT.
033500     EXIT.
033600*
033700 2400-EXTRACT-ACCOUNT-CODE.
033800     MOVE SPACES TO AB-CODE-RAW.
033900     MOVE 'U' TO AB-CODE-KIND-SW.
034000     UNSTRING AB1100-DESCRIPTION DELIMITED BY 'PMTMAJ '
034100         INTO WS-MSG AB-CODE-RAW.
034200     INSPECT AB-CODE-RAW TALLYING WS-TRAILING-SPACES
034300         FOR TRAILING SPACES.
034400     COMPUTE AB-CODE-LEN = 20 - WS-TRAILING-SPACES.
034500     IF AB-CODE-LEN = 15 AND AB-CODE-NUM-VALUE IS NUMERIC
034600         MOVE 'G' TO AB-CODE-KIND-SW
034700     ELSE
034800     IF AB-CODE-LEN = 7 AND AB-CODE-RAW(1:7) IS NUMERIC
034900         MOVE 'I' TO AB-CODE-KIND-SW
035000     ELSE
035100     IF AB-CODE-LEN NOT LESS 8 AND
035200             (AB-KIND-INDIV-LOAN OR AB-KIND-GROUP-LOAN
035300                                  OR AB-KIND-LL-LOAN)
035400         MOVE 'E' TO AB-CODE-KIND-SW
035500         IF AB-KIND-INDIV-LOAN
035600             MOVE AB-CODE-EXT-DIGITS TO AB-EXTERNAL-ID-OUT
035700         ELSE
035800         IF AB-KIND-GROUP-LOAN
035900             STRING 'GL ' AB-CODE-EXT-DIGITS
036000                 DELIMITED BY SIZE INTO AB-EXTERNAL-ID-OUT
036100         ELSE
036200             STRING 'LL ' AB-CODE-EXT-DIGITS
036300                 DELIMITED BY SIZE INTO AB-EXTERNAL-ID-OUT.
036400     IF AB-CODE-IS-UNKNOWN
036500         MOVE 'UNABLE TO EXTRACT ACCOUNT CODE FROM DESCRIPTION'
036600             TO WS-MSG
036700         PERFORM 2910-ADD-ERROR-LINE THRU 2910-EXIT.
036800 2400-EXIT.
036900     EXIT.
037000*
037100 2600-RESOLVE-ACCOUNT-REF.
037200     MOVE 'N' TO WS-ACCOUNT-FOUND-SW.
037300     MOVE SPACES TO WS-ACCOUNT-REF.
037400     IF AB-CODE-IS-UNKNOWN
037500         GO TO 2600-EXIT
037600     END-IF.
037700     MOVE 0 TO WS-ACCT-IX.
037800     IF AB-CODE-IS-INTERNAL
037900         PERFORM 2610-SEARCH-BY-INTERNAL-ID THRU 2610-EXIT
038000             VARYING ACT-IX FROM 1 BY 1
038100             UNTIL ACT-IX > ACT-ENTRY-COUNT
038200     ELSE
038300     IF AB-CODE-IS-EXTERNAL
038400         PERFORM 2620-SEARCH-BY-EXTERNAL-ID THRU 2620-EXIT
038500             VARYING ACT-IX FROM 1 BY 1
038600             UNTIL ACT-IX > ACT-ENTRY-COUNT
038700     ELSE
038800     IF AB-CODE-IS-GLOBAL
038900         PERFORM 2630-SEARCH-BY-GLOBAL-ACCT THRU 2630-EXIT
039000             VARYING ACT-IX FROM 1 BY 1
039100             UNTIL ACT-IX > ACT-ENTRY-COUNT.
039200     IF WS-ACCOUNT-FOUND
039300         SET ACT-IX TO WS-ACCT-IX
039400     ELSE
039500         MOVE 'ACCOUNT NOT FOUND FOR EXTRACTED CODE' TO WS-MSG
039600         PERFORM 2910-ADD-ERROR-LINE THRU 2910-EXIT.
039700 2600-EXIT.
039800     EXIT.
039900*
040000 2610-SEARCH-BY-INTERNAL-ID.
040100     IF ACT-INTERNAL-ID(ACT-IX) = AB-CODE-RAW(1:7)
040200         MOVE 'Y' TO WS-ACCOUNT-FOUND-SW
040300         MOVE ACT-IX TO WS-ACCT-IX
040400         MOVE ACT-INTERNAL-ID(ACT-IX) TO WS-ACCOUNT-REF
040500     END-IF.
040600 2610-EXIT.
040700     EXIT.
040800*
040900 2620-SEARCH-BY-EXTERNAL-ID.
041000     IF ACT-EXTERNAL-ID(ACT-IX) = AB-EXTERNAL-ID-OUT
041100         MOVE 'Y' TO WS-ACCOUNT-FOUND-SW
041200         MOVE ACT-IX TO WS-ACCT-IX
041300         MOVE ACT-EXTERNAL-ID(ACT-IX) TO WS-ACCOUNT-REF
041400     END-IF.
041500 2620-EXIT.
041600     EXIT.
041700*
041800 2630-SEARCH-BY-GLOBAL-ACCT.
041900     IF ACT-GLOBAL-ACCT-NO(ACT-IX) = AB-CODE-NUM-VALUE
042000         MOVE 'Y' TO WS-ACCOUNT-FOUND-SW
042100         MOVE ACT-IX TO WS-ACCT-IX
042200         MOVE ACT-GLOBAL-ACCT-NO(ACT-IX) TO WS-ACCOUNT-REF
042300     END-IF.
042400 2630-EXIT.
042500     EXIT.
042600*
042700 2700-VALIDATE-SERIAL.
042800     IF AB1100-SERIAL NOT NUMERIC
042900         MOVE 'SERIAL NUMBER IS NOT ALL-DIGIT' TO WS-MSG
043000         PERFORM 2910-ADD-ERROR-LINE THRU 2910-EXIT.
043100 2700-EXIT.
043200     EXIT.
043300*
043400 2800-PARSE-AMOUNT.
043500     MOVE AB1100-AMOUNT-X TO WS-DEC-TEXT.
043600     PERFORM 2820-PARSE-DECIMAL-TEXT THRU 2820-EXIT.
043700     IF WS-DEC-VALID
043800         MOVE WS-DEC-RESULT TO AB1100-AMOUNT-N
043900     ELSE
044000         MOVE 'INVALID PAYMENT AMOUNT' TO WS-MSG
044100         PERFORM 2910-ADD-ERROR-LINE THRU 2910-EXIT.
044200 2800-EXIT.
044300     EXIT.
044400*
044500 2820-PARSE-DECIMAL-TEXT.
044600     MOVE 'N' TO WS-DEC-VALID-SW.
044700     MOVE 0 TO WS-DEC-RESULT.
044800     MOVE SPACES TO WS-DEC-WHOLE WS-DEC-FRAC.
044900     UNSTRING WS-DEC-TEXT DELIMITED BY '.'
045000         INTO WS-DEC-WHOLE WS-DEC-FRAC.
045100     IF WS-DEC-WHOLE IS NUMERIC AND WS-DEC-FRAC IS NUMERIC
045200         COMPUTE WS-DEC-RESULT ROUNDED =
045300             WS-DEC-WHOLE-N + (WS-DEC-FRAC-N / 100)
045400         MOVE 'Y' TO WS-DEC-VALID-SW.
045500 2820-EXIT.
045600     EXIT.
045700*
045800 2850-PARSE-TRANS-DATE.
045900     MOVE 'N' TO WS-DATE-VALID-SW.
046000     MOVE AB1100-TRANS-DATE(1:4) TO WS-TD-YYYY.
046100     MOVE AB1100-TRANS-DATE(5:1) TO WS-TD-SEP1.
046200     MOVE AB1100-TRANS-DATE(6:2) TO WS-TD-MM.
046300     MOVE AB1100-TRANS-DATE(8:1) TO WS-TD-SEP2.
046400     MOVE AB1100-TRANS-DATE(9:2) TO WS-TD-DD.
046500     IF WS-TD-YYYY IS NUMERIC AND WS-TD-MM IS NUMERIC
046600             AND WS-TD-DD IS NUMERIC
046700             AND WS-TD-SEP1 = '/' AND WS-TD-SEP2 = '/'
046800             AND WS-TD-MM NOT LESS 1 AND WS-TD-MM NOT GREATER 12
046900             AND WS-TD-DD NOT LESS 1 AND WS-TD-DD NOT GREATER 31
047000         MOVE 'Y' TO WS-DATE-VALID-SW
047100         STRING WS-TD-YYYY '-' WS-TD-MM '-' WS-TD-DD
047200             DELIMITED BY SIZE INTO WS-PAYMENT-DATE-OUT
047300     ELSE
047400         MOVE 'INVALID PAYMENT DATE' TO WS-MSG
047500         PERFORM 2910-ADD-ERROR-LINE THRU 2910-EXIT.
047600 2850-EXIT.
047700     EXIT.
047800*
047900 2900-WRITE-ERROR.
048000     MOVE 'SERIAL NUMBER MISSING' TO WS-MSG.
048100     PERFORM 2910-ADD-ERROR-LINE THRU 2910-EXIT.
048200 2900-EXIT.
048300     EXIT.
048400*
048500 2910-ADD-ERROR-LINE.
048600     MOVE 'Y' TO WS-ROW-HAS-ERROR-SW.
048700     ADD 1 TO TOT-ERROR-COUNT.
048800     MOVE ROW-CTR   TO EO-ROW-NUMBER.
048900     MOVE WS-MSG    TO EO-MESSAGE.
049000     MOVE 'E'       TO EO-CLASS.
049100     WRITE EO-REC.
049200 2910-EXIT.
049300     EXIT.
049400*
049500 3000-ACCUMULATE-TOTAL.
049600*    RUNNING-TOTAL IS KEYED BY THE RESOLVED ACCOUNT REFERENCE,
049700*    NOT THE RAW ACCOUNT CODE FROM THE DESCRIPTION FIELD.
049800     MOVE 0 TO WS-ACCT-IX.
049900     PERFORM 3010-SEARCH-RUN-TOTAL THRU 3010-EXIT
050000         VARYING TOT-IX FROM 1 BY 1
050100         UNTIL TOT-IX > TOT-ENTRY-COUNT.
050200     IF WS-ACCT-IX = 0
050300         ADD 1 TO TOT-ENTRY-COUNT
050400         SET TOT-IX TO TOT-ENTRY-COUNT
050500         MOVE WS-ACCOUNT-REF TO TOT-ACCOUNT-REF(TOT-IX)
050600         MOVE 0 TO TOT-CUM-AMOUNT(TOT-IX)
050700     ELSE
050800         SET TOT-IX TO WS-ACCT-IX.
050900     ADD AB1100-AMOUNT-N TO TOT-CUM-AMOUNT(TOT-IX).
051000 3000-EXIT.
051100     EXIT.
051200*
051300 3010-SEARCH-RUN-TOTAL.
051400     IF TOT-ACCOUNT-REF(TOT-IX) = WS-ACCOUNT-REF
051500         MOVE TOT-IX TO WS-ACCT-IX
051600     END-IF.
051700 3010-EXIT.
051800     EXIT.
051900*
052000 3100-VALIDATE-CUMULATIVE.
052100*    PASSES THE RUNNING TOTAL-TO-DATE (NOT THE SINGLE-ROW AMOUNT)
052200*    TO THE CORE ACCOUNT-STATE VALIDATION.  TSV DIALECT DOES NOT
052300*    SET ALLOW-OVERPAYMENTS.
052400     MOVE 'N' TO ACT-ALLOW-OVERPAY-SW.
052500     MOVE 'Y' TO ACT-VALID-SW.
052600     MOVE SPACES TO ACT-BAD-DATE-SW ACT-BAD-PAYTYPE-SW
052700                    ACT-BAD-AMOUNT-SW ACT-BAD-LOAN-STATE-SW
052800                    ACT-BAD-UNKNOWN-SW.
052900     IF NOT WS-DATE-VALID
053000         MOVE 'N' TO ACT-VALID-SW
053100         MOVE 'Y' TO ACT-BAD-DATE-SW.
053200     IF NOT PTY-FOUND
053300         MOVE 'N' TO ACT-VALID-SW
053400         MOVE 'Y' TO ACT-BAD-PAYTYPE-SW.
053500     IF TOT-CUM-AMOUNT(TOT-IX) NOT GREATER ZERO
053600         MOVE 'N' TO ACT-VALID-SW
053700         MOVE 'Y' TO ACT-BAD-AMOUNT-SW.
053800     IF NOT ACT-ALLOW-OVERPAY
053900             AND TOT-CUM-AMOUNT(TOT-IX) >
054000                                 ACT-AMOUNT-DUE(ACT-IX)
054100         MOVE 'N' TO ACT-VALID-SW
054200         MOVE 'Y' TO ACT-BAD-AMOUNT-SW.
054300     IF NOT (ACT-STATE-ACTIVE(ACT-IX))
054400         MOVE 'N' TO ACT-VALID-SW
054500         MOVE 'Y' TO ACT-BAD-LOAN-STATE-SW.
054600 3100-EXIT.
054700     EXIT.
054800*
054900 3200-EMIT-ACCEPTED-ROW.
055000*    THE ACCEPTED ROW CARRIES THIS ROW'S OWN AMOUNT, NOT THE
055100*    CUMULATIVE TOTAL JUST VALIDATED.
055200     MOVE WS-ACCOUNT-REF          TO PO-ACCOUNT-ID.
055300     MOVE AB1100-AMOUNT-N         TO PO-PAYMENT-AMOUNT.
055400     MOVE WS-PAYMENT-DATE-OUT     TO PO-PAYMENT-DATE.
055500     MOVE PTY-RESOLVED-NAME       TO PO-PAYMENT-TYPE.
055600     MOVE 'P'                     TO PO-TRAN-KIND.
055700     STRING 'serial=' AB1100-SERIAL DELIMITED BY SIZE
055800         INTO PO-NOTE.
055900     WRITE PO-REC.
056000     ADD AB1100-AMOUNT-N TO TOT-PYMT-AMOUNT.
056100 3200-EXIT.
056200     EXIT.
056300*
056400 3300-EMIT-VALIDATION-ERRORS.
056500     IF ACT-BAD-DATE
056600         MOVE 'INVALID DATE' TO WS-MSG
056700         PERFORM 2910-ADD-ERROR-LINE THRU 2910-EXIT.
056800     IF ACT-BAD-PAYTYPE
056900         MOVE 'UNSUPPORTED PAYMENT TYPE' TO WS-MSG
057000         PERFORM 2910-ADD-ERROR-LINE THRU 2910-EXIT.
057100     IF ACT-BAD-AMOUNT
057200         MOVE 'INVALID PAYMENT AMOUNT' TO WS-MSG
057300         PERFORM 2910-ADD-ERROR-LINE THRU 2910-EXIT.
057400     IF ACT-BAD-LOAN-STATE
057500         MOVE 'INVALID LOAN STATE' TO WS-MSG
057600         PERFORM 2910-ADD-ERROR-LINE THRU 2910-EXIT.
057700     IF NOT ACT-BAD-DATE AND NOT ACT-BAD-PAYTYPE
057800             AND NOT ACT-BAD-AMOUNT AND NOT ACT-BAD-LOAN-STATE
057900         MOVE 'REASON UNKNOWN' TO WS-MSG
058000         PERFORM 2910-ADD-ERROR-LINE THRU 2910-EXIT.
058100     SUBTRACT AB1100-AMOUNT-N FROM TOT-CUM-AMOUNT(TOT-IX).
058200 3300-EXIT.
058300     EXIT.
058400*
058500 8000-POST-PAYMENTS.
058600*    PAYMENTS HAVE ALREADY BEEN WRITTEN TO PAYOUT-FILE ROW BY
058700*    ROW AS THEY WERE ACCEPTED; THIS PARAGRAPH CLOSES OUT THE
058800*    BATCH-TOTAL TRAILER FOR THE LEDGER-POST RUN.
058900     MOVE TOT-READ-COUNT  TO PO-TR-READ-COUNT.
059000     MOVE TOT-PYMT-AMOUNT TO PO-TR-PYMT-AMOUNT.
059100     MOVE TOT-DISB-AMOUNT TO PO-TR-DISB-AMOUNT.
059200     WRITE PO-TRAILER-REC.
059300 8000-EXIT.
059400     EXIT.
059500*
059600 8100-POST-DISBURSALS.
059700*    AUDI BANK NEVER PRODUCES DISBURSALS; PARAGRAPH KEPT FOR
059800*    SYMMETRY WITH THE OTHER THREE IMPORT JOBS.
059900 8100-EXIT.
060000     EXIT.
060100*
060200 9000-TERMINATE.
060300     IF BATCH-FAILED
060400         MOVE 999999 TO EO-ROW-NUMBER
060500         MOVE 'BATCH FAILED - PAYMENT TYPE NOT CONFIGURED' TO
060600                                                     EO-MESSAGE
060700         MOVE 'E' TO EO-CLASS
060800         WRITE EO-REC
060900     ELSE
061000         MOVE TOT-ERROR-COUNT   TO EO-TR-ERROR-COUNT
061100         MOVE TOT-IGNORED-COUNT TO EO-TR-IGNORED-COUNT
061200         MOVE TOT-ERROR-AMOUNT  TO EO-TR-ERROR-AMOUNT
061300         WRITE EO-TRAILER-REC.
061400     DISPLAY 'PMT1500 - ROWS READ    = ' ROW-CTR UPON CRT.
061500     DISPLAY 'PMT1500 - ROWS ACCEPTED = ' TOT-READ-COUNT
061600         UPON CRT.
061700     DISPLAY 'PMT1500 - ROWS IN ERROR = ' TOT-ERROR-COUNT
061800         UPON CRT.
061900     CLOSE AUDI-IN-FILE PAYOUT-FILE ERROUT-FILE.
062000 9000-EXIT.
062100     EXIT.
