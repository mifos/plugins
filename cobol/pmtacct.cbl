000100******************************************************************
000200*   PMTACCT  --  ACCOUNT / LOAN MASTER LOOKUP TABLE
000300*   STANDS IN FOR THE CORE LEDGER'S ACCOUNT LOOKUP AND PAYMENT-
000400*   VALIDATION SERVICE -- LOADED ONCE AT START-OF-JOB FROM THE
000500*   ACCOUNT-EXTRACT FILE, SEARCHED BY INTERNAL ID, EXTERNAL ID,
000600*   GLOBAL ACCOUNT NUMBER, OR CLIENT PHONE NUMBER.
000700******************************************************************
000800*   HISTORY
000900*   03/11/10  RKP  ORIGINAL TABLE, INTERNAL-ID LOOKUP ONLY          CHG001
001000*   07/22/12  DJM  ADDED EXTERNAL-ID AND GLOBAL-ACCOUNT-NO KEYS     CHG002
001100*   05/09/14  DJM  US15220 ADDED CLIENT PHONE / PRODUCT FOR MPESA  US15220
001200*   11/30/98  TLK  Y2K REVIEW - NO DATE FIELDS IN THIS TABLE        CHG003
001300*   08/14/17  SFH  US21144 ADDED ACT-ALLOC-THIS-RUN FOR WATERFALL  US21144
001400******************************************************************
001500 01  ACT-TABLE.
001600     05  ACT-ENTRY OCCURS 2000 TIMES INDEXED BY ACT-IX.
001700         10  ACT-INTERNAL-ID          PIC 9(7).
001800         10  ACT-EXTERNAL-ID          PIC X(8).
001900         10  ACT-GLOBAL-ACCT-NO       PIC 9(15).
002000         10  ACT-CLIENT-PHONE         PIC X(15).
002100         10  ACT-PRODUCT-CODE         PIC X(10).
002200         10  ACT-ACCOUNT-KIND         PIC X.
002300             88  ACT-KIND-LOAN        VALUE 'L'.
002400             88  ACT-KIND-SAVINGS     VALUE 'S'.
002500         10  ACT-LOAN-STATE           PIC X.
002600             88  ACT-STATE-ACTIVE     VALUE '1'.
002700             88  ACT-STATE-CLOSED     VALUE '2'.
002800             88  ACT-STATE-PENDING    VALUE '3'.
002900         10  ACT-AMOUNT-DUE           PIC S9(11)V99 COMP-3.
003000         10  ACT-ALLOC-THIS-RUN       PIC S9(11)V99 COMP-3.
003100         10  ACT-OTHER-LOAN-ACTIVE-SW PIC X.
003200             88  ACT-OTHER-LOAN-ACTIVE VALUE 'Y'.
003300         10  FILLER                   PIC X(20).
003400     05  ACT-ENTRY-COUNT              PIC 9(5)      COMP-3.
003500
003600******************************************************************
003700*   CORE-SYSTEM CONFIGURED SETTINGS CARRIED WITH THE ACCOUNT
003800*   MASTER -- DIGITS-AFTER-DECIMAL IS M-PESA ONLY, READ FROM THE
003900*   CONFIGURATION RECORD AHEAD OF THE ACCOUNT-EXTRACT ROWS.
004000******************************************************************
004100 01  ACT-CONFIG-AREA.
004200     05  ACT-DIGITS-AFTER-DEC         PIC 9(1)      VALUE 2.
004300     05  ACT-DIGITS-NOISE             PIC 9(1).
004400     05  FILLER                       PIC X(8).
004500
004600******************************************************************
004700*   VALIDATION-RESULT WORK AREA -- SET BY 7xxx-VALIDATE-* AND
004800*   READ BACK BY THE CALLING PARAGRAPH TO BUILD ONE ERROR LINE
004900*   PER VIOLATED RULE.  ALL APPLICABLE VIOLATIONS ARE SET, NOT
005000*   JUST THE FIRST ONE FOUND.
005100******************************************************************
005200 01  ACT-VALIDATE-AREA.
005300     05  ACT-VALID-SW                 PIC X.
005400         88  ACT-IS-VALID             VALUE 'Y'.
005500         88  ACT-IS-INVALID           VALUE 'N'.
005600     05  ACT-BAD-DATE-SW               PIC X.
005700         88  ACT-BAD-DATE              VALUE 'Y'.
005800     05  ACT-BAD-PAYTYPE-SW            PIC X.
005900         88  ACT-BAD-PAYTYPE           VALUE 'Y'.
006000     05  ACT-BAD-AMOUNT-SW             PIC X.
006100         88  ACT-BAD-AMOUNT            VALUE 'Y'.
006200     05  ACT-BAD-LOAN-STATE-SW         PIC X.
006300         88  ACT-BAD-LOAN-STATE        VALUE 'Y'.
006400     05  ACT-BAD-OTHER-LOANS-SW        PIC X.
006500         88  ACT-BAD-OTHER-LOANS       VALUE 'Y'.
006600     05  ACT-BAD-UNKNOWN-SW            PIC X.
006700         88  ACT-BAD-UNKNOWN           VALUE 'Y'.
006800     05  ACT-ALLOW-OVERPAY-SW          PIC X.
006900         88  ACT-ALLOW-OVERPAY         VALUE 'Y'.
006950     05  FILLER                        PIC X(08).
