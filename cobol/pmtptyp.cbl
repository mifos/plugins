000100******************************************************************
000200*   PMTPTYP  --  CONFIGURED PAYMENT-TYPE / DISBURSEMENT-TYPE
000300*   LOOKUP TABLE -- STANDS IN FOR THE CORE LEDGER'S PAYMENT-TYPE
000400*   CONFIGURATION TABLE, LOADED ONCE AT START-OF-JOB
000500******************************************************************
000600*   HISTORY
000700*   03/11/10  RKP  ORIGINAL TABLE, EXACT-NAME MATCH ONLY            CHG001
000800*   05/09/14  DJM  US15220 ADDED CONTAINS-MATCH FOR MPESA LOOKUP   US15220
000900******************************************************************
001000 01  PTY-TABLE.
001100     05  PTY-ENTRY OCCURS 30 TIMES INDEXED BY PTY-IX.
001200         10  PTY-NAME                 PIC X(30).
001300         10  PTY-KIND                 PIC X.
001400             88  PTY-KIND-PAYMENT     VALUE 'P'.
001500             88  PTY-KIND-DISBURSAL   VALUE 'D'.
001600         10  FILLER                   PIC X(9).
001700     05  PTY-ENTRY-COUNT              PIC 9(3)      COMP-3.
001800
001900******************************************************************
002000*   RESOLVED-PAYMENT-TYPE WORK AREA -- HOLDS THE NAME LOOKED UP
002100*   FOR THE CURRENT RUN (THE WHOLE BATCH FAILS IF NOT FOUND).
002200******************************************************************
002300 01  PTY-RESOLVED-AREA.
002400     05  PTY-RESOLVED-NAME            PIC X(30).
002500     05  PTY-RESOLVED-DISB-NAME       PIC X(30).
002600     05  PTY-FOUND-SW                 PIC X.
002700         88  PTY-FOUND                VALUE 'Y'.
002800         88  PTY-NOT-FOUND             VALUE 'N'.
002900     05  PTY-DISB-FOUND-SW            PIC X.
003000         88  PTY-DISB-FOUND           VALUE 'Y'.
003100         88  PTY-DISB-NOT-FOUND       VALUE 'N'.
003150     05  FILLER                       PIC X(08).
