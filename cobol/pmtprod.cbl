000100******************************************************************
000200*   PMTPROD  --  M-PESA CONFIGURED PRODUCT PAYMENT-ORDER TABLE
000300*   THE LAST ENTRY IN THE ORDER IS ALWAYS THE SAVINGS "OVERFLOW"
000400*   PRODUCT; ALL ENTRIES BEFORE IT ARE LOAN PRODUCTS PAID DOWN
000500*   FIRST, IN TABLE ORDER.
000600******************************************************************
000700*   HISTORY
000800*   05/09/14  DJM  US15220 ORIGINAL TABLE, CONFIGURED VIA JCL CARD US15220
000900*   02/02/16  SFH  US18877 ALLOW A SINGLE-PRODUCT ROW OVERRIDE     US18877
001000******************************************************************
001100 01  PRD-ORDER-TABLE.
001200     05  PRD-ORDER-ENTRY OCCURS 12 TIMES INDEXED BY PRD-IX.
001300         10  PRD-PRODUCT-CODE         PIC X(10).
001400         10  PRD-LAST-IN-ORDER-SW     PIC X.
001500             88  PRD-IS-LAST          VALUE 'Y'.
001600         10  FILLER                   PIC X(9).
001700     05  PRD-ORDER-COUNT              PIC 9(2)      COMP-3.
001800
001900******************************************************************
002000*   PER-ROW PRODUCT-ORDER OVERRIDE -- BUILT WHEN THE ROW'S
002100*   TRANSACTION-PARTY-DETAILS NAMES A SINGLE PRODUCT THAT
002200*   RESOLVES TO EXACTLY ONE OF THE CLIENT'S ACCOUNTS.
002300******************************************************************
002400 01  PRD-ROW-ORDER-AREA.
002500     05  PRD-ROW-PRODUCT              PIC X(10).
002600     05  PRD-ROW-OVERRIDE-SW          PIC X.
002700         88  PRD-ROW-OVERRIDE         VALUE 'Y'.
002800     05  PRD-ROW-AMBIGUOUS-SW         PIC X.
002900         88  PRD-ROW-AMBIGUOUS        VALUE 'Y'.
002950     05  FILLER                       PIC X(08).
