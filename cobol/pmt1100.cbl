000100******************************************************************
000200*   PMT1100  --  AUDI BANK TRANSACTION EXTRACT RECORD LAYOUT
000300*   COPYBOOK FOR PMT1500 (TSV IMPORT) AND PMT1600 (XLS IMPORT)
000400******************************************************************
000500*   HISTORY
000600*   04/02/09  RKP  ORIGINAL LAYOUT FOR AUDI BANK CREDIT EXTRACT     CHG001
000700*   11/14/11  DJM  ADDED AB1100-CODE-AREA CLASSIFICATION VIEWS      CHG002
000800*   06/03/15  SFH  Y2K/WIDTH REVIEW - NO CHANGE NEEDED, 4-DIGIT YR  CHG003
000900*   09/21/98  TLK  US08841 EXPAND DESCRIPTION TO 120 FOR NEW BANK  US08841
001000*   02/18/02  RKP  US11290 ADD AB1100-CODE-EXT-KIND REDEFINE       US11290
001100******************************************************************
001200 01  AB1100-REC.
001300     05  AB1100-TRANS-DATE            PIC X(10).
001400     05  FILLER                       PIC X(1).
001500     05  AB1100-SERIAL                PIC X(9).
001600     05  FILLER                       PIC X(1).
001700     05  AB1100-VALUE-DATE            PIC X(10).
001800     05  FILLER                       PIC X(1).
001900     05  AB1100-REFERENCE             PIC X(30).
002000     05  FILLER                       PIC X(1).
002100     05  AB1100-DR-CR                 PIC X(1).
002200         88  AB1100-IS-CREDIT         VALUE 'C' 'c'.
002300         88  AB1100-IS-DEBIT          VALUE 'D' 'd'.
002400     05  FILLER                       PIC X(1).
002500     05  AB1100-AMOUNT-X              PIC X(16).
002600     05  FILLER                       PIC X(1).
002700     05  AB1100-BALANCE-X             PIC X(16).
002800     05  FILLER                       PIC X(1).
002900     05  AB1100-DESCRIPTION           PIC X(120).
003000     05  FILLER                       PIC X(18).
003100
003200******************************************************************
003300*   HEADER-LINE VIEW -- ROW 1 OF THE EXTRACT CARRIES ONLY THE
003400*   PAYMENT-TYPE NAME IN COLUMN 1; ROWS 2-5 ARE SKIPPED ENTIRELY.
003500******************************************************************
003600 01  AB1100-HDR-REC REDEFINES AB1100-REC.
003700     05  AB1100-HDR-PAYTYPE           PIC X(30).
003800     05  FILLER                       PIC X(205).
003900
004000******************************************************************
004100*   NUMERIC WORK VIEWS OF THE AMOUNT/BALANCE COLUMNS -- THE RAW
004200*   EXTRACT CARRIES AMOUNT AND BALANCE AS DISPLAY TEXT, SO THE
004300*   COMP-3 FORM IS FILLED BY MOVE AFTER A NUMERIC TEST, NOT BY A
004400*   REDEFINES OF THE TEXT ITSELF.
004500******************************************************************
004600 01  AB1100-AMOUNT-AREA.
004700     05  AB1100-AMOUNT-N              PIC S9(13)V99 COMP-3.
004800     05  AB1100-BALANCE-N             PIC S9(13)V99 COMP-3.
004900     05  FILLER                       PIC X(6).
005000
005100******************************************************************
005200*   ACCOUNT-CODE WORK AREA -- THE DESCRIPTION FIELD EMBEDS
005300*   "PMTMAJ <code> ..." WHERE <code> IS CLASSIFIED INTO ONE OF
005400*   THREE SHAPES.  ONE 20-BYTE SCRATCH AREA, THREE VIEWS.
005500******************************************************************
005600 01  AB-CODE-AREA.
005700     05  AB-CODE-RAW                  PIC X(20).
005800     05  AB-CODE-NUM REDEFINES AB-CODE-RAW.
005900         10  AB-CODE-NUM-VALUE        PIC 9(15).
006000         10  FILLER                   PIC X(5).
006100     05  AB-CODE-EXT REDEFINES AB-CODE-RAW.
006200         10  AB-CODE-EXT-PFX          PIC X.
006300         10  AB-CODE-EXT-KIND         PIC X.
006400             88  AB-KIND-INDIV-LOAN   VALUE 'A'.
006500             88  AB-KIND-GROUP-LOAN   VALUE 'Z'.
006600             88  AB-KIND-LL-LOAN      VALUE 'C'.
006700         10  AB-CODE-EXT-DIGITS       PIC 9(5).
006800         10  AB-CODE-EXT-TRAIL        PIC X(3).
006900         10  FILLER                   PIC X(10).
007000     05  AB-CODE-LEN                  PIC 9(2)      COMP.
007100     05  AB-CODE-KIND-SW              PIC X.
007200         88  AB-CODE-IS-INTERNAL      VALUE 'I'.
007300         88  AB-CODE-IS-EXTERNAL      VALUE 'E'.
007400         88  AB-CODE-IS-GLOBAL        VALUE 'G'.
007500         88  AB-CODE-IS-UNKNOWN       VALUE 'U'.
007600     05  AB-EXTERNAL-ID-OUT           PIC X(8).
