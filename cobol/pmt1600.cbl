000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PMT1600.
000300 AUTHOR.      D J MORALES.
000400 INSTALLATION. LOAN SERVICING DIVISION - ITEM PROCESSING.
000500 DATE-WRITTEN. 07/30/1991.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - LOAN SERVICING DATA.
000800******************************************************************
000900*    P M T 1 6 0 0   -   A U D I   B A N K   X L S   I M P O R T
001000*
001100*    SISTER JOB TO PMT1500.  READS THE WEEKLY AUDI BANK CREDIT
001200*    EXTRACT RECEIVED AS A WORKBOOK AND FLATTENED TO THE SAME
001300*    8-COLUMN LAYOUT AS THE TSV FEED BEFORE THIS STEP RUNS.
001400*    THE ONLY BUSINESS DIFFERENCE FROM PMT1500 IS THAT THIS
001500*    DIALECT ALLOWS A CUMULATIVE PAYMENT TO EXCEED THE AMOUNT
001600*    DUE ON THE ACCOUNT (LINE-OF-CREDIT OVERPAYMENTS ARE
001700*    EXPECTED ON THE WEEKLY BOOK).
001800******************************************************************
001900*    CHANGE LOG
002000*    ----------
002100*    07/30/91  DJM  ORIGINAL PROGRAM, CLONED FROM PMT1500           CHG001
002200*    07/30/91  DJM  OVERPAYMENT SWITCH SET ON FOR THIS DIALECT      CHG002
002300*    02/11/92  DJM  EXTERNAL-ID CLASSIFICATION FOR GROUP LOANS      CHG003
002400*    11/19/92  DJM  US02241 FIX SERIAL NOT VALIDATED AS NUMERIC    US02241
002500*    03/02/94  DJM  US03390 REJECT BLANK DEBIT/CREDIT AS ERROR     US03390
002600*    06/18/96  SFH  US05512 TIGHTENED DATE VALIDATION MM/DD RANGE  US05512
002700*    01/08/99  TLK  Y2K -- TRANS-DATE AND VALUE-DATE NOW 4-DIGIT    CHG004
002800*    01/08/99  TLK  YEAR, WS-YYMMDD WORK AREAS RETIRED              CHG005
002900*    05/09/14  DJM  US15220 SPLIT COMMON LOGIC INTO PMTACCT/PMTTOT US15220
003000*    05/09/14  DJM  US15220 COPYBOOKS SHARED WITH PMT1500/PMT2500  US15220
003100*    08/14/17  SFH  US21144 ADDED TRAILER RECORDS ON BOTH OUTPUTS  US21144
003200*    03/02/20  JKM  US24910 EXTERNAL-ID TRAILING 3 BYTES IGNORED   US24910
003300*    11/12/21  JKM  US27801 WORKBOOK IS FLATTENED UPSTREAM OF THIS US27801
003400*    11/12/21  JKM  US27801 STEP - NO SPREADSHEET I/O IN THIS JOB  US27801
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700*
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     CONSOLE IS CRT
004100     C01 IS TOP-OF-FORM.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500* /users/public/audixls.dat
004600     SELECT AUDI-IN-FILE   ASSIGN TO DYNAMIC IN-PATH
004700            ORGANIZATION IS LINE SEQUENTIAL.
004800* /users/public/acctmstr.dat
004900     SELECT ACCT-MSTR-FILE ASSIGN TO DYNAMIC ACCT-PATH
005000            ORGANIZATION IS LINE SEQUENTIAL.
005100* /users/public/paytypes.dat
005200     SELECT PAYTYP-FILE    ASSIGN TO DYNAMIC PAYTYP-PATH
005300            ORGANIZATION IS LINE SEQUENTIAL.
005400* /users/public/out/audi.pay
005500     SELECT PAYOUT-FILE    ASSIGN TO DYNAMIC OUT-PATH
005600            ORGANIZATION IS LINE SEQUENTIAL.
005700* /users/public/out/audi.err
005800     SELECT ERROUT-FILE    ASSIGN TO DYNAMIC ERR-PATH
005900            ORGANIZATION IS LINE SEQUENTIAL.
006000*
006100 DATA DIVISION.
006200*
006300 FILE SECTION.
006400*
006500 FD  AUDI-IN-FILE
006600     LABEL RECORDS ARE STANDARD
006700     DATA RECORD IS AB1100-REC.
006800     COPY '/users/devel/pmt1100.cbl'.
006900*
007000 FD  ACCT-MSTR-FILE
007100     LABEL RECORDS ARE STANDARD
007200     DATA RECORD IS ACT-MSTR-IN-REC.
007300 01  ACT-MSTR-IN-REC.
007400     05  AMI-INTERNAL-ID              PIC 9(7).
007500     05  AMI-EXTERNAL-ID              PIC X(8).
007600     05  AMI-GLOBAL-ACCT-NO           PIC 9(15).
007700     05  AMI-CLIENT-PHONE             PIC X(15).
007800     05  AMI-PRODUCT-CODE             PIC X(10).
007900     05  AMI-ACCOUNT-KIND             PIC X.
008000     05  AMI-LOAN-STATE               PIC X.
008100     05  AMI-AMOUNT-DUE               PIC S9(11)V99.
008200     05  AMI-ALLOC-THIS-RUN           PIC S9(11)V99.
008300     05  AMI-OTHER-LOAN-ACTIVE-SW     PIC X.
008400     05  FILLER                       PIC X(20).
008500*
008600 FD  PAYTYP-FILE
008700     LABEL RECORDS ARE STANDARD
008800     DATA RECORD IS PTY-IN-REC.
008900 01  PTY-IN-REC.
009000     05  PTI-NAME                     PIC X(30).
009100     05  PTI-KIND                     PIC X.
009200     05  FILLER                       PIC X(9).
009300*
009400 FD  PAYOUT-FILE
009500     LABEL RECORDS ARE STANDARD
009600     DATA RECORD IS PO-REC.
009700     COPY '/users/devel/pmtout.cbl'.
009800*
009900 FD  ERROUT-FILE
010000     LABEL RECORDS ARE STANDARD
010100     DATA RECORD IS EO-REC.
010200     COPY '/users/devel/pmterr.cbl'.
010300*
010400 WORKING-STORAGE SECTION.
010500*
010600     COPY '/users/devel/pmtacct.cbl'.
010700     COPY '/users/devel/pmtptyp.cbl'.
010800     COPY '/users/devel/pmttot.cbl'.
010900*
011000 01  VARIABLES.
011100     05  IN-PATH                      PIC X(64).
011200     05  ACCT-PATH                    PIC X(64).
011300     05  PAYTYP-PATH                  PIC X(64).
011400     05  OUT-PATH                     PIC X(64).
011500     05  ERR-PATH                     PIC X(64).
011600     05  WS-COMMAND-LINE              PIC X(256).
011700     05  EOF-SW                       PIC X           VALUE 'N'.
011800         88  AUDI-EOF                 VALUE 'Y'.
011900     05  BATCH-FAIL-SW                PIC X           VALUE 'N'.
012000         88  BATCH-FAILED              VALUE 'Y'.
012100     05  ROW-CTR                      PIC 9(6)  COMP-3 VALUE 0.
012200     05  HDR-ROW-CTR                  PIC 9(1)  COMP   VALUE 0.
012300     05  I                            PIC S9(4) COMP.
012400*
012500 01  WS-ROW-FIELDS.
012600     05  WS-ACCOUNT-REF               PIC X(20).
012700     05  WS-ACCOUNT-FOUND-SW          PIC X.
012800         88  WS-ACCOUNT-FOUND         VALUE 'Y'.
012900     05  WS-ACCT-IX                   PIC S9(4) COMP.
013000     05  WS-TRAILING-SPACES           PIC S9(4) COMP.
013100     05  WS-MSG                       PIC X(100).
013200     05  WS-ROW-HAS-ERROR-SW          PIC X.
013300         88  WS-ROW-HAS-ERROR         VALUE 'Y'.
013400*
013500 01  WS-DATE-FIELDS.
013600     05  WS-TD-YYYY                   PIC 9(4).
013700     05  WS-TD-SEP1                   PIC X.
013800     05  WS-TD-MM                     PIC 9(2).
013900     05  WS-TD-SEP2                   PIC X.
014000     05  WS-TD-DD                     PIC 9(2).
014100     05  WS-DATE-VALID-SW             PIC X.
014200         88  WS-DATE-VALID            VALUE 'Y'.
014300     05  WS-PAYMENT-DATE-OUT          PIC X(10).
014400*
014500 01  WS-DECIMAL-FIELDS.
014600     05  WS-DEC-TEXT                  PIC X(18).
014700     05  WS-DEC-WHOLE                 PIC X(14).
014800     05  WS-DEC-WHOLE-N REDEFINES WS-DEC-WHOLE PIC 9(14).
014900     05  WS-DEC-FRAC                  PIC X(4).
015000     05  WS-DEC-FRAC-N REDEFINES WS-DEC-FRAC PIC 9(4).
015100     05  WS-DEC-VALID-SW              PIC X.
015200         88  WS-DEC-VALID             VALUE 'Y'.
015300     05  WS-DEC-RESULT                PIC S9(13)V99 COMP-3.
015400*
015500 PROCEDURE DIVISION.
015600*
015700 0100-MAIN-LINE.
015800     DISPLAY SPACES UPON CRT.
015900     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
016000     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
016100         INTO IN-PATH ACCT-PATH PAYTYP-PATH OUT-PATH ERR-PATH.
016200     DISPLAY '* * * * BEGIN PMT1600 - AUDI BANK XLS IMPORT'
016300         UPON CRT AT 0101.
016400     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
016500     IF NOT BATCH-FAILED
016600         PERFORM 2000-PROCESS-FILE THRU 2000-EXIT
016700             UNTIL AUDI-EOF
016800         PERFORM 8000-POST-PAYMENTS THRU 8000-EXIT.
016900     PERFORM 9000-TERMINATE THRU 9000-EXIT.
017000     STOP RUN.
017100*
017200 1000-INITIALIZE.
017300     MOVE 0 TO ACT-ENTRY-COUNT PTY-ENTRY-COUNT TOT-ENTRY-COUNT.
017400     MOVE 0 TO TOT-ERROR-COUNT TOT-IGNORED-COUNT TOT-READ-COUNT.
017500     MOVE 0 TO TOT-ERROR-AMOUNT TOT-DISB-AMOUNT TOT-PYMT-AMOUNT.
017600     MOVE 'N' TO BATCH-FAIL-SW.
017700*    XLS DIALECT ALLOWS THE RUNNING TOTAL TO EXCEED AMOUNT DUE.
017800     MOVE 'Y' TO ACT-ALLOW-OVERPAY-SW.
017900     OPEN OUTPUT PAYOUT-FILE ERROUT-FILE.
018000     PERFORM 1100-LOAD-ACCOUNT-MASTER THRU 1100-EXIT.
018100     PERFORM 1200-LOAD-PAYMENT-TYPES  THRU 1200-EXIT.
018200     OPEN INPUT AUDI-IN-FILE.
018300     PERFORM 1300-RESOLVE-PAYMENT-TYPE THRU 1300-EXIT.
018400     IF NOT BATCH-FAILED
018500         PERFORM 1400-SKIP-HEADER-ROWS THRU 1400-EXIT.
018600 1000-EXIT.
018700     EXIT.
018800*
018900 1100-LOAD-ACCOUNT-MASTER.
019000     OPEN INPUT ACCT-MSTR-FILE.
019100     PERFORM 1110-READ-ACCT-MASTER THRU 1110-EXIT
019200         UNTIL EOF-SW = 'Y'.
019300     CLOSE ACCT-MSTR-FILE.
019400     MOVE 'N' TO EOF-SW.
019500 1100-EXIT.
019600     EXIT.
019700*
019800 1110-READ-ACCT-MASTER.
019900     READ ACCT-MSTR-FILE
020000         AT END MOVE 'Y' TO EOF-SW
020100         NOT AT END
020200             ADD 1 TO ACT-ENTRY-COUNT
020300             SET ACT-IX TO ACT-ENTRY-COUNT
020400             MOVE AMI-INTERNAL-ID      TO ACT-INTERNAL-ID(ACT-IX)
020500             MOVE AMI-EXTERNAL-ID      TO ACT-EXTERNAL-ID(ACT-IX)
020600             MOVE AMI-GLOBAL-ACCT-NO   TO
020700                                    ACT-GLOBAL-ACCT-NO(ACT-IX)
020800             MOVE AMI-CLIENT-PHONE     TO ACT-CLIENT-PHONE(ACT-IX)
020900             MOVE AMI-PRODUCT-CODE     TO ACT-PRODUCT-CODE(ACT-IX)
021000             MOVE AMI-ACCOUNT-KIND     TO ACT-ACCOUNT-KIND(ACT-IX)
021100             MOVE AMI-LOAN-STATE       TO ACT-LOAN-STATE(ACT-IX)
021200             MOVE AMI-AMOUNT-DUE       TO ACT-AMOUNT-DUE(ACT-IX)
021300             MOVE 0                    TO
021400                                    ACT-ALLOC-THIS-RUN(ACT-IX)
021500             MOVE AMI-OTHER-LOAN-ACTIVE-SW TO
021600                               ACT-OTHER-LOAN-ACTIVE-SW(ACT-IX)
021700     END-READ.
021800 1110-EXIT.
021900     EXIT.
022000*
022100 1200-LOAD-PAYMENT-TYPES.
022200     OPEN INPUT PAYTYP-FILE.
022300     PERFORM 1210-READ-PAYTYPE THRU 1210-EXIT
022400         UNTIL EOF-SW = 'Y'.
022500     CLOSE PAYTYP-FILE.
022600     MOVE 'N' TO EOF-SW.
022700 1200-EXIT.
022800     EXIT.
022900*
023000 1210-READ-PAYTYPE.
023100     READ PAYTYP-FILE
023200         AT END MOVE 'Y' TO EOF-SW
023300         NOT AT END
023400             ADD 1 TO PTY-ENTRY-COUNT
023500             SET PTY-IX TO PTY-ENTRY-COUNT
023600             MOVE PTI-NAME TO PTY-NAME(PTY-IX)
023700             MOVE PTI-KIND TO PTY-KIND(PTY-IX)
023800     END-READ.
023900 1210-EXIT.
024000     EXIT.
024100*
024200 1300-RESOLVE-PAYMENT-TYPE.
024300     MOVE 'N' TO PTY-FOUND-SW.
024400     READ AUDI-IN-FILE INTO AB1100-HDR-REC
024500         AT END MOVE 'Y' TO BATCH-FAIL-SW.
024600     IF NOT BATCH-FAILED
024700         IF AB1100-HDR-PAYTYPE = SPACES
024800             MOVE 'Y' TO BATCH-FAIL-SW
024900             DISPLAY 'PMT1600 - NO PAYMENT TYPE ON HEADER ROW'
025000                 UPON CRT
025100         ELSE
025200             PERFORM 1310-SEARCH-PAYTYPE THRU 1310-EXIT
025300                 VARYING PTY-IX FROM 1 BY 1
025400                 UNTIL PTY-IX > PTY-ENTRY-COUNT
025500             IF NOT PTY-FOUND
025600                 MOVE 'Y' TO BATCH-FAIL-SW
025700                 DISPLAY 'PMT1600 - PAYMENT TYPE NOT CONFIGURED: '
025800                     AB1100-HDR-PAYTYPE UPON CRT
025900             END-IF
026000     END-IF.
026100 1300-EXIT.
026200     EXIT.
026300*
026400 1310-SEARCH-PAYTYPE.
026500     IF PTY-NAME(PTY-IX) = AB1100-HDR-PAYTYPE
026600         MOVE 'Y' TO PTY-FOUND-SW
026700         MOVE PTY-NAME(PTY-IX) TO PTY-RESOLVED-NAME
026800     END-IF.
026900 1310-EXIT.
027000     EXIT.
027100*
027200 1400-SKIP-HEADER-ROWS.
027300     PERFORM 1410-READ-HEADER-ROW THRU 1410-EXIT
027400         VARYING HDR-ROW-CTR FROM 1 BY 1
027500         UNTIL HDR-ROW-CTR > 4.
027600 1400-EXIT.
027700     EXIT.
027800*
027900 1410-READ-HEADER-ROW.
028000     READ AUDI-IN-FILE
028100         AT END MOVE 'Y' TO EOF-SW
028200     END-READ.
028300 1410-EXIT.
028400     EXIT.
028500*
028600 2000-PROCESS-FILE.
028700     READ AUDI-IN-FILE
028800         AT END MOVE 'Y' TO EOF-SW
028900         NOT AT END PERFORM 2100-PROCESS-ROW THRU 2100-EXIT
029000     END-READ.
029100 2000-EXIT.
029200     EXIT.
029300*
029400 2100-PROCESS-ROW.
029500     ADD 1 TO ROW-CTR.
029600     MOVE 'N' TO WS-ROW-HAS-ERROR-SW.
029700     IF AB1100-REC = SPACES
029800         GO TO 2100-EXIT
029900     END-IF.
030000     IF AB1100-SERIAL = SPACES
030100         MOVE 'SERIAL NUMBER MISSING' TO WS-MSG
030200         PERFORM 2910-ADD-ERROR-LINE THRU 2910-EXIT
030300     END-IF.
030400     IF AB1100-IS-DEBIT
030500         GO TO 2100-EXIT
030600     END-IF.
030700     IF AB1100-DR-CR = SPACE
030800         MOVE 'DEBIT/CREDIT INDICATOR IS BLANK' TO WS-MSG
030900         PERFORM 2910-ADD-ERROR-LINE THRU 2910-EXIT
031000         GO TO 2100-EXIT
031100     END-IF.
031200     IF NOT AB1100-IS-CREDIT
031300         GO TO 2100-EXIT
031400     END-IF.
031500     ADD 1 TO TOT-READ-COUNT.
031600     PERFORM 2400-EXTRACT-ACCOUNT-CODE THRU 2400-EXIT.
031700     PERFORM 2600-RESOLVE-ACCOUNT-REF  THRU 2600-EXIT.
031800     PERFORM 2700-VALIDATE-SERIAL      THRU 2700-EXIT.
031900     PERFORM 2800-PARSE-AMOUNT         THRU 2800-EXIT.
032000     PERFORM 2850-PARSE-TRANS-DATE     THRU 2850-EXIT.
032100     IF WS-ROW-HAS-ERROR
032200         GO TO 2100-EXIT
032300     END-IF.
032400     PERFORM 3000-ACCUMULATE-TOTAL     THRU 3000-EXIT.
032500     PERFORM 3100-VALIDATE-CUMULATIVE  THRU 3100-EXIT.
032600     IF ACT-IS-VALID
032700         PERFORM 3200-EMIT-ACCEPTED-ROW THRU 3200-EXIT
032800     ELSE
032900         PERFORM 3300-EMIT-VALIDATION-ERRORS THRU 3300-EXIT
033000     END-IF.
033100 2100-EXIT.
033200     EXIT.
033300*
033400 2400-EXTRACT-ACCOUNT-CODE.
033500     MOVE SPACES TO AB-CODE-RAW.
033600     MOVE 'U' TO AB-CODE-KIND-SW.
033700     UNSTRING AB1100-DESCRIPTION DELIMITED BY 'PMTMAJ '
033800         INTO WS-MSG AB-CODE-RAW.
033900     INSPECT AB-CODE-RAW TALLYING WS-TRAILING-SPACES
034000         FOR TRAILING SPACES.
034100     COMPUTE AB-CODE-LEN = 20 - WS-TRAILING-SPACES.
034200     IF AB-CODE-LEN = 15 AND AB-CODE-NUM-VALUE IS NUMERIC
034300         MOVE 'G' TO AB-CODE-KIND-SW
034400     ELSE
034500     IF AB-CODE-LEN = 7 AND AB-CODE-RAW(1:7) IS NUMERIC
034600         MOVE 'I' TO AB-CODE-KIND-SW
034700     ELSE
034800     IF AB-CODE-LEN NOT LESS 8 AND
034900             (AB-KIND-INDIV-LOAN OR AB-KIND-GROUP-LOAN
035000                                  OR AB-KIND-LL-LOAN)
035100         MOVE 'E' TO AB-CODE-KIND-SW
035200         IF AB-KIND-INDIV-LOAN
035300             MOVE AB-CODE-EXT-DIGITS TO AB-EXTERNAL-ID-OUT
035400         ELSE
035500         IF AB-KIND-GROUP-LOAN
035600             STRING 'GL ' AB-CODE-EXT-DIGITS
035700                 DELIMITED BY SIZE INTO AB-EXTERNAL-ID-OUT
035800         ELSE
035900             STRING 'LL ' AB-CODE-EXT-DIGITS
036000                 DELIMITED BY SIZE INTO AB-EXTERNAL-ID-OUT.
036100     IF AB-CODE-IS-UNKNOWN
036200         MOVE 'UNABLE TO EXTRACT ACCOUNT CODE FROM DESCRIPTION'
036300             TO WS-MSG
036400         PERFORM 2910-ADD-ERROR-LINE THRU 2910-EXIT.
036500 2400-EXIT.
036600     EXIT.
036700*
036800 2600-RESOLVE-ACCOUNT-REF.
036900     MOVE 'N' TO WS-ACCOUNT-FOUND-SW.
037000     MOVE SPACES TO WS-ACCOUNT-REF.
037100     IF AB-CODE-IS-UNKNOWN
037200         GO TO 2600-EXIT
037300     END-IF.
037400     MOVE 0 TO WS-ACCT-IX.
037500     IF AB-CODE-IS-INTERNAL
037600         PERFORM 2610-SEARCH-BY-INTERNAL-ID THRU 2610-EXIT
037700             VARYING ACT-IX FROM 1 BY 1
037800             UNTIL ACT-IX > ACT-ENTRY-COUNT
037900     ELSE
038000     IF AB-CODE-IS-EXTERNAL
038100         PERFORM 2620-SEARCH-BY-EXTERNAL-ID THRU 2620-EXIT
038200             VARYING ACT-IX FROM 1 BY 1
038300             UNTIL ACT-IX > ACT-ENTRY-COUNT
038400     ELSE
038500     IF AB-CODE-IS-GLOBAL
038600         PERFORM 2630-SEARCH-BY-GLOBAL-ACCT THRU 2630-EXIT
038700             VARYING ACT-IX FROM 1 BY 1
038800             UNTIL ACT-IX > ACT-ENTRY-COUNT.
038900     IF WS-ACCOUNT-FOUND
039000         SET ACT-IX TO WS-ACCT-IX
039100     ELSE
039200         MOVE 'ACCOUNT NOT FOUND FOR EXTRACTED CODE' TO WS-MSG
039300         PERFORM 2910-ADD-ERROR-LINE THRU 2910-EXIT.
039400 2600-EXIT.
039500     EXIT.
039600*
039700 2610-SEARCH-BY-INTERNAL-ID.
039800     IF ACT-INTERNAL-ID(ACT-IX) = AB-CODE-RAW(1:7)
039900         MOVE 'Y' TO WS-ACCOUNT-FOUND-SW
040000         MOVE ACT-IX TO WS-ACCT-IX
040100         MOVE ACT-INTERNAL-ID(ACT-IX) TO WS-ACCOUNT-REF
040200     END-IF.
040300 2610-EXIT.
040400     EXIT.
040500*
040600 2620-SEARCH-BY-EXTERNAL-ID.
040700     IF ACT-EXTERNAL-ID(ACT-IX) = AB-EXTERNAL-ID-OUT
040800         MOVE 'Y' TO WS-ACCOUNT-FOUND-SW
040900         MOVE ACT-IX TO WS-ACCT-IX
041000         MOVE ACT-EXTERNAL-ID(ACT-IX) TO WS-ACCOUNT-REF
041100     END-IF.
041200 2620-EXIT.
041300     EXIT.
041400*
041500 2630-SEARCH-BY-GLOBAL-ACCT.
041600     IF ACT-GLOBAL-ACCT-NO(ACT-IX) = AB-CODE-NUM-VALUE
041700         MOVE 'Y' TO WS-ACCOUNT-FOUND-SW
041800         MOVE ACT-IX TO WS-ACCT-IX
041900         MOVE ACT-GLOBAL-ACCT-NO(ACT-IX) TO WS-ACCOUNT-REF
042000     END-IF.
042100 2630-EXIT.
042200     EXIT.
042300*
042400 2700-VALIDATE-SERIAL.
042500     IF AB1100-SERIAL NOT NUMERIC
042600         MOVE 'SERIAL NUMBER IS NOT ALL-DIGIT' TO WS-MSG
042700         PERFORM 2910-ADD-ERROR-LINE THRU 2910-EXIT.
042800 2700-EXIT.
042900     EXIT.
043000*
043100 2800-PARSE-AMOUNT.
043200     MOVE AB1100-AMOUNT-X TO WS-DEC-TEXT.
043300     PERFORM 2820-PARSE-DECIMAL-TEXT THRU 2820-EXIT.
043400     IF WS-DEC-VALID
043500         MOVE WS-DEC-RESULT TO AB1100-AMOUNT-N
043600     ELSE
043700         MOVE 'INVALID PAYMENT AMOUNT' TO WS-MSG
043800         PERFORM 2910-ADD-ERROR-LINE THRU 2910-EXIT.
043900 2800-EXIT.
044000     EXIT.
044100*
044200 2820-PARSE-DECIMAL-TEXT.
044300     MOVE 'N' TO WS-DEC-VALID-SW.
044400     MOVE 0 TO WS-DEC-RESULT.
044500     MOVE SPACES TO WS-DEC-WHOLE WS-DEC-FRAC.
044600     UNSTRING WS-DEC-TEXT DELIMITED BY '.'
044700         INTO WS-DEC-WHOLE WS-DEC-FRAC.
044800     IF WS-DEC-WHOLE IS NUMERIC AND WS-DEC-FRAC IS NUMERIC
044900         COMPUTE WS-DEC-RESULT ROUNDED =
045000             WS-DEC-WHOLE-N + (WS-DEC-FRAC-N / 100)
045100         MOVE 'Y' TO WS-DEC-VALID-SW.
045200 2820-EXIT.
045300     EXIT.
045400*
045500 2850-PARSE-TRANS-DATE.
045600     MOVE 'N' TO WS-DATE-VALID-SW.
045700     MOVE AB1100-TRANS-DATE(1:4) TO WS-TD-YYYY.
045800     MOVE AB1100-TRANS-DATE(5:1) TO WS-TD-SEP1.
045900     MOVE AB1100-TRANS-DATE(6:2) TO WS-TD-MM.
046000     MOVE AB1100-TRANS-DATE(8:1) TO WS-TD-SEP2.
046100     MOVE AB1100-TRANS-DATE(9:2) TO WS-TD-DD.
046200     IF WS-TD-YYYY IS NUMERIC AND WS-TD-MM IS NUMERIC
046300             AND WS-TD-DD IS NUMERIC
046400             AND WS-TD-SEP1 = '/' AND WS-TD-SEP2 = '/'
046500             AND WS-TD-MM NOT LESS 1 AND WS-TD-MM NOT GREATER 12
046600             AND WS-TD-DD NOT LESS 1 AND WS-TD-DD NOT GREATER 31
046700         MOVE 'Y' TO WS-DATE-VALID-SW
046800         STRING WS-TD-YYYY '-' WS-TD-MM '-' WS-TD-DD
046900             DELIMITED BY SIZE INTO WS-PAYMENT-DATE-OUT
047000     ELSE
047100         MOVE 'INVALID PAYMENT DATE' TO WS-MSG
047200         PERFORM 2910-ADD-ERROR-LINE THRU 2910-EXIT.
047300 2850-EXIT.
047400     EXIT.
047500*
047600 2910-ADD-ERROR-LINE.
047700     MOVE 'Y' TO WS-ROW-HAS-ERROR-SW.
047800     ADD 1 TO TOT-ERROR-COUNT.
047900     MOVE ROW-CTR   TO EO-ROW-NUMBER.
048000     MOVE WS-MSG    TO EO-MESSAGE.
048100     MOVE 'E'       TO EO-CLASS.
048200     WRITE EO-REC.
048300 2910-EXIT.
048400     EXIT.
048500*
048600 3000-ACCUMULATE-TOTAL.
048700     MOVE 0 TO WS-ACCT-IX.
048800     PERFORM 3010-SEARCH-RUN-TOTAL THRU 3010-EXIT
048900         VARYING TOT-IX FROM 1 BY 1
049000         UNTIL TOT-IX > TOT-ENTRY-COUNT.
049100     IF WS-ACCT-IX = 0
049200         ADD 1 TO TOT-ENTRY-COUNT
049300         SET TOT-IX TO TOT-ENTRY-COUNT
049400         MOVE WS-ACCOUNT-REF TO TOT-ACCOUNT-REF(TOT-IX)
049500         MOVE 0 TO TOT-CUM-AMOUNT(TOT-IX)
049600     ELSE
049700         SET TOT-IX TO WS-ACCT-IX.
049800     ADD AB1100-AMOUNT-N TO TOT-CUM-AMOUNT(TOT-IX).
049900 3000-EXIT.
050000     EXIT.
050100*
050200 3010-SEARCH-RUN-TOTAL.
050300     IF TOT-ACCOUNT-REF(TOT-IX) = WS-ACCOUNT-REF
050400         MOVE TOT-IX TO WS-ACCT-IX
050500     END-IF.
050600 3010-EXIT.
050700     EXIT.
050800*
050900 3100-VALIDATE-CUMULATIVE.
051000*    XLS DIALECT: ACT-ALLOW-OVERPAY-SW IS SET ON IN 1000-INIT,
051100*    SO THE OVER-AMOUNT-DUE TEST BELOW NEVER FIRES.
051200     MOVE 'Y' TO ACT-VALID-SW.
051300     MOVE SPACES TO ACT-BAD-DATE-SW ACT-BAD-PAYTYPE-SW
051400                    ACT-BAD-AMOUNT-SW ACT-BAD-LOAN-STATE-SW
051500                    ACT-BAD-UNKNOWN-SW.
051600     IF NOT WS-DATE-VALID
051700         MOVE 'N' TO ACT-VALID-SW
051800         MOVE 'Y' TO ACT-BAD-DATE-SW.
051900     IF NOT PTY-FOUND
052000         MOVE 'N' TO ACT-VALID-SW
052100         MOVE 'Y' TO ACT-BAD-PAYTYPE-SW.
052200     IF TOT-CUM-AMOUNT(TOT-IX) NOT GREATER ZERO
052300         MOVE 'N' TO ACT-VALID-SW
052400         MOVE 'Y' TO ACT-BAD-AMOUNT-SW.
052500     IF NOT ACT-ALLOW-OVERPAY
052600             AND TOT-CUM-AMOUNT(TOT-IX) >
052700                                 ACT-AMOUNT-DUE(ACT-IX)
052800         MOVE 'N' TO ACT-VALID-SW
052900         MOVE 'Y' TO ACT-BAD-AMOUNT-SW.
053000     IF NOT (ACT-STATE-ACTIVE(ACT-IX))
053100         MOVE 'N' TO ACT-VALID-SW
053200         MOVE 'Y' TO ACT-BAD-LOAN-STATE-SW.
053300 3100-EXIT.
053400     EXIT.
053500*
053600 3200-EMIT-ACCEPTED-ROW.
053700     MOVE WS-ACCOUNT-REF          TO PO-ACCOUNT-ID.
053800     MOVE AB1100-AMOUNT-N         TO PO-PAYMENT-AMOUNT.
053900     MOVE WS-PAYMENT-DATE-OUT     TO PO-PAYMENT-DATE.
054000     MOVE PTY-RESOLVED-NAME       TO PO-PAYMENT-TYPE.
054100     MOVE 'P'                     TO PO-TRAN-KIND.
054200     STRING 'serial=' AB1100-SERIAL DELIMITED BY SIZE
054300         INTO PO-NOTE.
054400     WRITE PO-REC.
054500     ADD AB1100-AMOUNT-N TO TOT-PYMT-AMOUNT.
054600 3200-EXIT.
054700     EXIT.
054800*
054900 3300-EMIT-VALIDATION-ERRORS.
055000     IF ACT-BAD-DATE
055100         MOVE 'INVALID DATE' TO WS-MSG
055200         PERFORM 2910-ADD-ERROR-LINE THRU 2910-EXIT.
055300     IF ACT-BAD-PAYTYPE
055400         MOVE 'UNSUPPORTED PAYMENT TYPE' TO WS-MSG
055500         PERFORM 2910-ADD-ERROR-LINE THRU 2910-EXIT.
055600     IF ACT-BAD-AMOUNT
055700         MOVE 'INVALID PAYMENT AMOUNT' TO WS-MSG
055800         PERFORM 2910-ADD-ERROR-LINE THRU 2910-EXIT.
055900     IF ACT-BAD-LOAN-STATE
056000         MOVE 'INVALID LOAN STATE' TO WS-MSG
056100         PERFORM 2910-ADD-ERROR-LINE THRU 2910-EXIT.
056200     IF NOT ACT-BAD-DATE AND NOT ACT-BAD-PAYTYPE
056300             AND NOT ACT-BAD-AMOUNT AND NOT ACT-BAD-LOAN-STATE
056400         MOVE 'REASON UNKNOWN' TO WS-MSG
056500         PERFORM 2910-ADD-ERROR-LINE THRU 2910-EXIT.
056600     SUBTRACT AB1100-AMOUNT-N FROM TOT-CUM-AMOUNT(TOT-IX).
056700 3300-EXIT.
056800     EXIT.
056900*
057000 8000-POST-PAYMENTS.
057100     MOVE TOT-READ-COUNT  TO PO-TR-READ-COUNT.
057200     MOVE TOT-PYMT-AMOUNT TO PO-TR-PYMT-AMOUNT.
057300     MOVE TOT-DISB-AMOUNT TO PO-TR-DISB-AMOUNT.
057400     WRITE PO-TRAILER-REC.
057500 8000-EXIT.
057600     EXIT.
057700*
057800 9000-TERMINATE.
057900     IF BATCH-FAILED
058000         MOVE 999999 TO EO-ROW-NUMBER
058100         MOVE 'BATCH FAILED - PAYMENT TYPE NOT CONFIGURED' TO
058200                                                     EO-MESSAGE
058300         MOVE 'E' TO EO-CLASS
058400         WRITE EO-REC
058500     ELSE
058600         MOVE TOT-ERROR-COUNT   TO EO-TR-ERROR-COUNT
058700         MOVE TOT-IGNORED-COUNT TO EO-TR-IGNORED-COUNT
058800         MOVE TOT-ERROR-AMOUNT  TO EO-TR-ERROR-AMOUNT
058900         WRITE EO-TRAILER-REC.
059000     DISPLAY 'PMT1600 - ROWS READ    = ' ROW-CTR UPON CRT.
059100     DISPLAY 'PMT1600 - ROWS ACCEPTED = ' TOT-READ-COUNT
059200         UPON CRT.
059300     DISPLAY 'PMT1600 - ROWS IN ERROR = ' TOT-ERROR-COUNT
059400         UPON CRT.
059500     CLOSE AUDI-IN-FILE PAYOUT-FILE ERROUT-FILE.
059600 9000-EXIT.
059700     EXIT.
