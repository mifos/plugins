000100******************************************************************
000200*   PMTOUT  --  ACCEPTED-TRANSACTION OUTPUT RECORD
000300*   FD LAYOUT FOR THE LEDGER-POST FILE WRITTEN BY PMT1500,
000400*   PMT1600, PMT2500 AND PMT2600
000500******************************************************************
000600*   HISTORY
000700*   04/02/09  RKP  ORIGINAL LAYOUT, PAYMENT ROWS ONLY               CHG001
000800*   05/09/14  DJM  US15220 ADDED PO-TRAN-KIND FOR DISBURSALS       US15220
000900*   08/14/17  SFH  US21144 ADDED PO-TRAILER-REC FOR RUN TOTALS     US21144
001000******************************************************************
001100 01  PO-REC.
001200     05  PO-ACCOUNT-ID                PIC X(20).
001300     05  PO-PAYMENT-AMOUNT            PIC S9(13)V99.
001400     05  PO-PAYMENT-DATE              PIC X(10).
001500     05  PO-PAYMENT-TYPE              PIC X(30).
001600     05  PO-TRAN-KIND                 PIC X(1).
001700         88  PO-KIND-PAYMENT          VALUE 'P'.
001800         88  PO-KIND-DISBURSAL        VALUE 'D'.
001900     05  PO-NOTE                      PIC X(40).
002000     05  FILLER                       PIC X(15).
002100
002200******************************************************************
002300*   TRAILER RECORD -- ONE PER RUN, WRITTEN AFTER THE LAST
002400*   ACCEPTED-TRANSACTION ROW.  CARRIES THE READ/ERROR/IGNORED
002500*   COUNTS AND THE IMPORTED PAYMENT AND DISBURSEMENT TOTALS.
002600******************************************************************
002700 01  PO-TRAILER-REC REDEFINES PO-REC.
002800     05  PO-TR-LITERAL              PIC X(6)      VALUE 'TOTALS'.
002900     05  PO-TR-READ-COUNT             PIC 9(6).
003000     05  PO-TR-PYMT-AMOUNT            PIC S9(11)V99.
003100     05  PO-TR-DISB-AMOUNT            PIC S9(11)V99.
003200     05  FILLER                       PIC X(90).
