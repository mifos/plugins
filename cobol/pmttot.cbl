000100******************************************************************
000200*   PMTTOT  --  RUNNING-TOTAL AND DUPLICATE-DETECTION WORK TABLES
000300*   SHARED BY THE FOUR IMPORT JOBS -- CARRIES THE PER-ACCOUNT
000400*   CUMULATIVE-PAYMENT ACCUMULATOR COMMON TO ALL FOUR DIALECTS
000500*   AND THE M-PESA RECEIPT / PHONE-PLUS-AMOUNT SEEN-BEFORE CHECKS
000600******************************************************************
000700*   HISTORY
000800*   04/02/09  RKP  ORIGINAL TOT-RUN-TABLE FOR AUDI BANK IMPORT      CHG001
000900*   05/09/14  DJM  US15220 ADDED RCT-RECEIPT-TABLE, DSB-SEEN-TABLE US15220
001000******************************************************************
001100 01  TOT-RUN-TABLE.
001200     05  TOT-ENTRY OCCURS 2000 TIMES INDEXED BY TOT-IX.
001300         10  TOT-ACCOUNT-REF          PIC X(20).
001400         10  TOT-CUM-AMOUNT           PIC S9(13)V99 COMP-3.
001410         10  FILLER                   PIC X(05).
001500     05  TOT-ENTRY-COUNT              PIC 9(5)      COMP-3.
001550     05  FILLER                       PIC X(05).
001600
001700******************************************************************
001800*   RECEIPT-SEEN TABLE -- ONE ENTRY PER RECEIPT ACCEPTED SO FAR
001900*   THIS RUN (DUPLICATE-WITHIN-BATCH CHECK FOR M-PESA).
002000******************************************************************
002100 01  RCT-RECEIPT-TABLE.
002200     05  RCT-ENTRY OCCURS 5000 TIMES INDEXED BY RCT-IX.
002300         10  RCT-RECEIPT-NO           PIC X(20).
002310         10  FILLER                   PIC X(05).
002400     05  RCT-ENTRY-COUNT              PIC 9(5)      COMP-3.
002450     05  FILLER                       PIC X(05).
002500
002600******************************************************************
002700*   PHONE-PLUS-AMOUNT DISBURSED-SEEN TABLE -- ONE ENTRY PER
002800*   DISBURSEMENT MATCHED AND APPLIED SO FAR THIS RUN.
002900******************************************************************
003000 01  DSB-SEEN-TABLE.
003100     05  DSB-ENTRY OCCURS 2000 TIMES INDEXED BY DSB-IX.
003200         10  DSB-PHONE                PIC X(15).
003300         10  DSB-AMOUNT               PIC S9(11)V99 COMP-3.
003310         10  FILLER                   PIC X(05).
003400     05  DSB-ENTRY-COUNT              PIC 9(5)      COMP-3.
003450     05  FILLER                       PIC X(05).
003500
003600******************************************************************
003700*   RUN-LEVEL SUMMARY COUNTERS -- ACCUMULATED DURING THE READ
003800*   LOOP AND WRITTEN TO THE TRAILER RECORDS AT END-OF-JOB.
003900******************************************************************
004000 01  TOT-SUMMARY-AREA.
004100     05  TOT-ERROR-COUNT              PIC 9(6)      COMP-3.
004200     05  TOT-IGNORED-COUNT            PIC 9(6)      COMP-3.
004300     05  TOT-READ-COUNT               PIC 9(6)      COMP-3.
004400     05  TOT-ERROR-AMOUNT             PIC S9(11)V99 COMP-3.
004500     05  TOT-DISB-AMOUNT              PIC S9(11)V99 COMP-3.
004600     05  TOT-PYMT-AMOUNT              PIC S9(11)V99 COMP-3.
004650     05  FILLER                       PIC X(10).
