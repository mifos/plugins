000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PMT2600.
000300 AUTHOR.      S F HOLLIS.
000400 INSTALLATION. LOAN SERVICING DIVISION - ITEM PROCESSING.
000500 DATE-WRITTEN. 08/19/1993.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - LOAN SERVICING DATA.
000800******************************************************************
000900*    P M T 2 6 0 0   -   M - P E S A   D I S B U R S E M E N T
001000*                        O N L Y   I M P O R T
001100*
001200*    READS THE DEDICATED M-PESA LOAN-DISBURSEMENT EXTRACT (ONE
001300*    FIXED DISBURSEMENT PAYMENT TYPE, "MPESA/ZAP") AND POSTS
001400*    EACH COMPLETED DISBURSEMENT ROW AGAINST THE LOAN ACCOUNT
001500*    NAMED BY ITS GLOBAL ACCOUNT NUMBER.  UNLIKE PMT2500 THIS
001600*    JOB NEVER PRODUCES PAYMENT ROWS AND DOES NOT RUN THE
001700*    PRODUCT PAYMENT WATERFALL.
001800******************************************************************
001900*    CHANGE LOG
002000*    ----------
002100*    08/19/93  SFH  ORIGINAL PROGRAM                                CHG001
002200*    02/02/94  SFH  GLOBAL ACCOUNT NUMBER LOOKUP ONLY (NO PHONE)    CHG002
002300*    09/30/95  SFH  US04410 NON-COMPLETED STATUS NOW AN ERROR      US04410
002400*    01/08/99  TLK  Y2K -- CENTURY WINDOW ADDED FOR FUTURE-DATE     CHG003
002500*    01/08/99  TLK  CHECK, ACCEPT FROM DATE NOW WINDOWED 19/20      CHG004
002600*    05/09/14  DJM  US15220 SPLIT COMMON LOGIC INTO PMTACCT/PMTTOT US15220
002700*    08/14/17  SFH  US21144 ADDED TRAILER RECORDS ON BOTH OUTPUTS  US21144
002800*    03/02/20  JKM  US24910 RECEIPT DUPLICATE CHECK ADDED          US24910
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100*
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     CONSOLE IS CRT
003500     C01 IS TOP-OF-FORM.
003600*
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900* /users/public/mpesadsb.dat
004000     SELECT MPESA-IN-FILE  ASSIGN TO DYNAMIC IN-PATH
004100            ORGANIZATION IS LINE SEQUENTIAL.
004200* /users/public/acctmstr.dat
004300     SELECT ACCT-MSTR-FILE ASSIGN TO DYNAMIC ACCT-PATH
004400            ORGANIZATION IS LINE SEQUENTIAL.
004500* /users/public/paytypes.dat
004600     SELECT PAYTYP-FILE    ASSIGN TO DYNAMIC PAYTYP-PATH
004700            ORGANIZATION IS LINE SEQUENTIAL.
004800* /users/public/out/mpesadsb.pay
004900     SELECT PAYOUT-FILE    ASSIGN TO DYNAMIC OUT-PATH
005000            ORGANIZATION IS LINE SEQUENTIAL.
005100* /users/public/out/mpesadsb.err
005200     SELECT ERROUT-FILE    ASSIGN TO DYNAMIC ERR-PATH
005300            ORGANIZATION IS LINE SEQUENTIAL.
005400*
005500 DATA DIVISION.
005600*
005700 FILE SECTION.
005800*
005900 FD  MPESA-IN-FILE
006000     LABEL RECORDS ARE STANDARD
006100     DATA RECORD IS MP2100-REC.
006200     COPY '/users/devel/pmt2100.cbl'.
006300*
006400 FD  ACCT-MSTR-FILE
006500     LABEL RECORDS ARE STANDARD
006600     DATA RECORD IS ACT-MSTR-IN-REC.
006700 01  ACT-MSTR-IN-REC.
006800     05  AMI-INTERNAL-ID              PIC 9(7).
006900     05  AMI-EXTERNAL-ID              PIC X(8).
007000     05  AMI-GLOBAL-ACCT-NO           PIC 9(15).
007100     05  AMI-CLIENT-PHONE             PIC X(15).
007200     05  AMI-PRODUCT-CODE             PIC X(10).
007300     05  AMI-ACCOUNT-KIND             PIC X.
007400     05  AMI-LOAN-STATE               PIC X.
007500     05  AMI-AMOUNT-DUE               PIC S9(11)V99.
007600     05  AMI-ALLOC-THIS-RUN           PIC S9(11)V99.
007700     05  AMI-OTHER-LOAN-ACTIVE-SW     PIC X.
007800     05  FILLER                       PIC X(20).
007900*
008000 FD  PAYTYP-FILE
008100     LABEL RECORDS ARE STANDARD
008200     DATA RECORD IS PTY-IN-REC.
008300 01  PTY-IN-REC.
008400     05  PTI-NAME                     PIC X(30).
008500     05  PTI-KIND                     PIC X.
008600     05  FILLER                       PIC X(9).
008700*
008800 FD  PAYOUT-FILE
008900     LABEL RECORDS ARE STANDARD
009000     DATA RECORD IS PO-REC.
009100     COPY '/users/devel/pmtout.cbl'.
009200*
009300 FD  ERROUT-FILE
009400     LABEL RECORDS ARE STANDARD
009500     DATA RECORD IS EO-REC.
009600     COPY '/users/devel/pmterr.cbl'.
009700*
009800 WORKING-STORAGE SECTION.
009900*
010000     COPY '/users/devel/pmtacct.cbl'.
010100     COPY '/users/devel/pmtptyp.cbl'.
010200     COPY '/users/devel/pmttot.cbl'.
010300*
010400 01  VARIABLES.
010500     05  IN-PATH                      PIC X(64).
010600     05  ACCT-PATH                    PIC X(64).
010700     05  PAYTYP-PATH                  PIC X(64).
010800     05  OUT-PATH                     PIC X(64).
010900     05  ERR-PATH                     PIC X(64).
011000     05  WS-COMMAND-LINE              PIC X(256).
011100     05  EOF-SW                       PIC X           VALUE 'N'.
011200         88  MPESA-EOF                VALUE 'Y'.
011300     05  MARKER-FOUND-SW              PIC X           VALUE 'N'.
011400         88  MARKER-FOUND             VALUE 'Y'.
011500     05  BATCH-FAIL-SW                PIC X           VALUE 'N'.
011600         88  BATCH-FAILED              VALUE 'Y'.
011700     05  ROW-CTR                      PIC 9(6)  COMP-3 VALUE 0.
011800*
011900 01  WS-TODAY-FIELDS.
012000     05  WS-TODAY-RAW                 PIC 9(6).
012100     05  WS-TODAY-RAW-R REDEFINES WS-TODAY-RAW.
012200         10  WS-TODAY-YY              PIC 9(2).
012300         10  WS-TODAY-MM              PIC 9(2).
012400         10  WS-TODAY-DD              PIC 9(2).
012500     05  WS-TODAY-CC                  PIC 9(2)      COMP.
012600     05  WS-TODAY-CCYYMMDD            PIC 9(8).
012700*
012800 01  WS-ROW-FIELDS.
012900     05  WS-ACCOUNT-REF               PIC X(20).
013000     05  WS-ACCOUNT-FOUND-SW          PIC X.
013100         88  WS-ACCOUNT-FOUND         VALUE 'Y'.
013200     05  WS-ACCT-IX                   PIC S9(4) COMP.
013300     05  WS-MSG                       PIC X(100).
013400     05  WS-ROW-CLASSIFIED-SW         PIC X           VALUE 'N'.
013500         88  WS-ROW-CLASSIFIED        VALUE 'Y'.
013600     05  WS-WITHDRAWN-RAW             PIC X(16).
013700     05  WS-GLOBAL-ACCT-TEXT          PIC X(40).
013800     05  WS-GLOBAL-ACCT-N             PIC 9(15).
013900*
014000 01  WS-DECIMAL-FIELDS.
014100     05  WS-DEC-TEXT                  PIC X(18).
014200     05  WS-DEC-WHOLE                 PIC X(14).
014300     05  WS-DEC-WHOLE-N REDEFINES WS-DEC-WHOLE PIC 9(14).
014400     05  WS-DEC-FRAC                  PIC X(4).
014500     05  WS-DEC-FRAC-N REDEFINES WS-DEC-FRAC PIC 9(4).
014600     05  WS-DEC-VALID-SW              PIC X.
014700         88  WS-DEC-VALID             VALUE 'Y'.
014800     05  WS-DEC-RESULT                PIC S9(13)V99 COMP-3.
014900*
015000 01  WS-DATE-VALID-SW                 PIC X.
015100     88  WS-DATE-VALID                VALUE 'Y'.
015200 01  WS-PAYMENT-DATE-OUT               PIC X(10).
015300 01  WS-PAYMENT-DATE-N                 PIC 9(8).
015400 01  WS-FUTURE-DATE-SW                PIC X.
015500     88  WS-FUTURE-DATE                VALUE 'Y'.
015600*
015700 PROCEDURE DIVISION.
015800*
015900 0100-MAIN-LINE.
016000     DISPLAY SPACES UPON CRT.
016100     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
016200     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
016300         INTO IN-PATH ACCT-PATH PAYTYP-PATH OUT-PATH ERR-PATH.
016400     DISPLAY '* * * * BEGIN PMT2600 - MPESA DISBURSEMENT IMPORT'
016500         UPON CRT AT 0101.
016600     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
016700     IF NOT BATCH-FAILED
016800         PERFORM 2000-PROCESS-FILE THRU 2000-EXIT
016900             UNTIL MPESA-EOF
017000         PERFORM 8000-POST-DISBURSALS THRU 8000-EXIT.
017100     PERFORM 9000-TERMINATE THRU 9000-EXIT.
017200     STOP RUN.
017300*
017400 1000-INITIALIZE.
017500     MOVE 0 TO ACT-ENTRY-COUNT PTY-ENTRY-COUNT RCT-ENTRY-COUNT.
017600     MOVE 0 TO TOT-ERROR-COUNT TOT-IGNORED-COUNT TOT-READ-COUNT.
017700     MOVE 0 TO TOT-ERROR-AMOUNT TOT-DISB-AMOUNT TOT-PYMT-AMOUNT.
017800     MOVE 'N' TO BATCH-FAIL-SW.
017900     ACCEPT WS-TODAY-RAW FROM DATE.
018000*    Y2K CENTURY WINDOW -- YY 00-49 IS 20XX, YY 50-99 IS 19XX.
018100     IF WS-TODAY-YY < 50
018200         MOVE 20 TO WS-TODAY-CC
018300     ELSE
018400         MOVE 19 TO WS-TODAY-CC.
018500     STRING WS-TODAY-CC WS-TODAY-YY WS-TODAY-MM WS-TODAY-DD
018600         DELIMITED BY SIZE INTO WS-TODAY-CCYYMMDD.
018700     OPEN OUTPUT PAYOUT-FILE ERROUT-FILE.
018800     PERFORM 1100-LOAD-ACCOUNT-MASTER THRU 1100-EXIT.
018900     PERFORM 1200-LOAD-PAYMENT-TYPES  THRU 1200-EXIT.
019000     PERFORM 1300-RESOLVE-DISB-TYPE   THRU 1300-EXIT.
019100     OPEN INPUT MPESA-IN-FILE.
019200     IF NOT BATCH-FAILED
019300         PERFORM 1400-FIND-MARKER-ROW THRU 1400-EXIT.
019400 1000-EXIT.
019500     EXIT.
019600*
019700 1100-LOAD-ACCOUNT-MASTER.
019800     OPEN INPUT ACCT-MSTR-FILE.
019900     PERFORM 1110-READ-ACCT-MASTER THRU 1110-EXIT
020000         UNTIL EOF-SW = 'Y'.
020100     CLOSE ACCT-MSTR-FILE.
020200     MOVE 'N' TO EOF-SW.
020300 1100-EXIT.
020400     EXIT.
020500*
020600 1110-READ-ACCT-MASTER.
020700     READ ACCT-MSTR-FILE
020800         AT END MOVE 'Y' TO EOF-SW
020900         NOT AT END
021000             ADD 1 TO ACT-ENTRY-COUNT
021100             SET ACT-IX TO ACT-ENTRY-COUNT
021200             MOVE AMI-INTERNAL-ID      TO ACT-INTERNAL-ID(ACT-IX)
021300             MOVE AMI-EXTERNAL-ID      TO ACT-EXTERNAL-ID(ACT-IX)
021400             MOVE AMI-GLOBAL-ACCT-NO   TO
021500                                    ACT-GLOBAL-ACCT-NO(ACT-IX)
021600             MOVE AMI-CLIENT-PHONE     TO ACT-CLIENT-PHONE(ACT-IX)
021700             MOVE AMI-PRODUCT-CODE     TO ACT-PRODUCT-CODE(ACT-IX)
021800             MOVE AMI-ACCOUNT-KIND     TO ACT-ACCOUNT-KIND(ACT-IX)
021900             MOVE AMI-LOAN-STATE       TO ACT-LOAN-STATE(ACT-IX)
022000             MOVE AMI-AMOUNT-DUE       TO ACT-AMOUNT-DUE(ACT-IX)
022100             MOVE 0                    TO
022200                                    ACT-ALLOC-THIS-RUN(ACT-IX)
022300             MOVE AMI-OTHER-LOAN-ACTIVE-SW TO
022400                               ACT-OTHER-LOAN-ACTIVE-SW(ACT-IX)
022500     END-READ.
022600 1110-EXIT.
022700     EXIT.
022800*
022900 1200-LOAD-PAYMENT-TYPES.
023000     OPEN INPUT PAYTYP-FILE.
023100     PERFORM 1210-READ-PAYTYPE THRU 1210-EXIT
023200         UNTIL EOF-SW = 'Y'.
023300     CLOSE PAYTYP-FILE.
023400     MOVE 'N' TO EOF-SW.
023500 1200-EXIT.
023600     EXIT.
023700*
023800 1210-READ-PAYTYPE.
023900     READ PAYTYP-FILE
024000         AT END MOVE 'Y' TO EOF-SW
024100         NOT AT END
024200             ADD 1 TO PTY-ENTRY-COUNT
024300             SET PTY-IX TO PTY-ENTRY-COUNT
024400             MOVE PTI-NAME TO PTY-NAME(PTY-IX)
024500             MOVE PTI-KIND TO PTY-KIND(PTY-IX)
024600     END-READ.
024700 1210-EXIT.
024800     EXIT.
024900*
025000 1300-RESOLVE-DISB-TYPE.
025100     MOVE 'N' TO PTY-DISB-FOUND-SW.
025200     PERFORM 1310-SEARCH-DISB-TYPE THRU 1310-EXIT
025300         VARYING PTY-IX FROM 1 BY 1
025400         UNTIL PTY-IX > PTY-ENTRY-COUNT.
025500     IF NOT PTY-DISB-FOUND
025600         MOVE 'Y' TO BATCH-FAIL-SW
025700         DISPLAY 'PMT2600 - MPESA/ZAP PAYMENT TYPE NOT CONFIGURED'
025800             UPON CRT.
025900 1300-EXIT.
026000     EXIT.
026100*
026200 1310-SEARCH-DISB-TYPE.
026300     IF PTY-NAME(PTY-IX) = 'MPESA/ZAP'
026400         MOVE 'Y' TO PTY-DISB-FOUND-SW
026500         MOVE PTY-NAME(PTY-IX) TO PTY-RESOLVED-DISB-NAME
026600     END-IF.
026700 1310-EXIT.
026800     EXIT.
026900*
027000 1400-FIND-MARKER-ROW.
027100     MOVE 'N' TO MARKER-FOUND-SW.
027200     PERFORM 1410-SCAN-FOR-MARKER THRU 1410-EXIT
027300         UNTIL MARKER-FOUND OR EOF-SW = 'Y'.
027400     IF NOT MARKER-FOUND
027500         MOVE 'Y' TO BATCH-FAIL-SW
027600         DISPLAY 'PMT2600 - NO ROWS FOUND' UPON CRT
027700     ELSE
027800*        SKIP THE COLUMN-HEADING ROW THAT FOLLOWS THE MARKER.
027900         READ MPESA-IN-FILE
028000             AT END MOVE 'Y' TO EOF-SW
028100         END-READ.
028200 1400-EXIT.
028300     EXIT.
028400*
028500 1410-SCAN-FOR-MARKER.
028600     READ MPESA-IN-FILE INTO MP2100-MARKER-REC
028700         AT END MOVE 'Y' TO EOF-SW
028800         NOT AT END
028900             IF MP2100-MARKER-TEXT = 'Transactions'
029000                 MOVE 'Y' TO MARKER-FOUND-SW
029100             END-IF
029200     END-READ.
029300 1410-EXIT.
029400     EXIT.
029500*
029600 2000-PROCESS-FILE.
029700     READ MPESA-IN-FILE
029800         AT END MOVE 'Y' TO EOF-SW
029900         NOT AT END PERFORM 2100-PROCESS-ROW THRU 2100-EXIT
030000     END-READ.
030100 2000-EXIT.
030200     EXIT.
030300*
030400 2100-PROCESS-ROW.
030500     ADD 1 TO ROW-CTR.
030600     ADD 1 TO TOT-READ-COUNT.
030700     MOVE 'N' TO WS-ROW-CLASSIFIED-SW.
030800     PERFORM 2200-VALIDATE-STRUCTURE  THRU 2200-EXIT.
030900     IF NOT WS-ROW-CLASSIFIED
031000         PERFORM 2300-CHECK-DUPLICATE THRU 2300-EXIT.
031100     IF NOT WS-ROW-CLASSIFIED
031200         PERFORM 2400-CHECK-STATUS    THRU 2400-EXIT.
031300     IF NOT WS-ROW-CLASSIFIED
031400         PERFORM 2500-PARSE-TRAN-DATE THRU 2500-EXIT.
031500     IF NOT WS-ROW-CLASSIFIED
031600         PERFORM 2600-RESOLVE-ACCOUNT THRU 2600-EXIT.
031700     IF NOT WS-ROW-CLASSIFIED
031800         PERFORM 2700-PARSE-WITHDRAWN THRU 2700-EXIT.
031900     IF NOT WS-ROW-CLASSIFIED
032000         PERFORM 3000-VALIDATE-DISBURSAL THRU 3000-EXIT.
032100 2100-EXIT.
032200     EXIT.
032300*
032400 2200-VALIDATE-STRUCTURE.
032500     IF MP2100-RECEIPT = SPACES OR MP2100-TRAN-DATE = SPACES
032600             OR MP2100-PARTY-DETAILS = SPACES
032700             OR MP2100-WITHDRAWN-X = SPACES
032800             OR MP2100-STATUS = SPACES
032900         MOVE 'REQUIRED FIELD MISSING ON DISBURSEMENT ROW'
033000             TO WS-MSG
033100         PERFORM 9100-ADD-ERROR-LINE THRU 9100-EXIT
033200         MOVE 'Y' TO WS-ROW-CLASSIFIED-SW.
033300 2200-EXIT.
033400     EXIT.
033500*
033600 2300-CHECK-DUPLICATE.
033700     MOVE 'N' TO WS-ACCOUNT-FOUND-SW.
033800     PERFORM 2310-SEARCH-RECEIPT THRU 2310-EXIT
033900         VARYING RCT-IX FROM 1 BY 1
034000         UNTIL RCT-IX > RCT-ENTRY-COUNT.
034100     IF WS-ACCOUNT-FOUND
034200         MOVE 'DUPLICATE RECEIPT - ROW IGNORED' TO WS-MSG
034300         ADD 1 TO TOT-IGNORED-COUNT
034400         MOVE ROW-CTR TO EO-ROW-NUMBER
034500         MOVE WS-MSG  TO EO-MESSAGE
034600         MOVE 'I'     TO EO-CLASS
034700         WRITE EO-REC
034800         MOVE 'Y' TO WS-ROW-CLASSIFIED-SW
034900     ELSE
035000         ADD 1 TO RCT-ENTRY-COUNT
035100         SET RCT-IX TO RCT-ENTRY-COUNT
035200         MOVE MP2100-RECEIPT TO RCT-RECEIPT-NO(RCT-IX).
035300 2300-EXIT.
035400     EXIT.
035500*
035600 2310-SEARCH-RECEIPT.
035700     IF RCT-RECEIPT-NO(RCT-IX) = MP2100-RECEIPT
035800         MOVE 'Y' TO WS-ACCOUNT-FOUND-SW
035900     END-IF.
036000 2310-EXIT.
036100     EXIT.
036200*
036300 2400-CHECK-STATUS.
036400     IF MP2100-STATUS NOT = 'Completed'
036500         STRING 'DISBURSEMENT ROW STATUS NOT COMPLETED: '
036600             MP2100-STATUS DELIMITED BY SIZE INTO WS-MSG
036700         PERFORM 9100-ADD-ERROR-LINE THRU 9100-EXIT
036800         MOVE 'Y' TO WS-ROW-CLASSIFIED-SW.
036900 2400-EXIT.
037000     EXIT.
037100*
037200 2500-PARSE-TRAN-DATE.
037300     MOVE 'N' TO WS-DATE-VALID-SW.
037400     MOVE MP2100-TRAN-DATE TO MP-TRAN-DATE-TEXT.
037500     IF MP-TD-YYYY IS NUMERIC AND MP-TD-MM IS NUMERIC
037600             AND MP-TD-DD IS NUMERIC
037700             AND MP-TD-MM NOT LESS 1 AND MP-TD-MM NOT GREATER 12
037800             AND MP-TD-DD NOT LESS 1 AND MP-TD-DD NOT GREATER 31
037900         MOVE 'Y' TO WS-DATE-VALID-SW
038000         STRING MP-TD-YYYY '-' MP-TD-MM '-' MP-TD-DD
038100             DELIMITED BY SIZE INTO WS-PAYMENT-DATE-OUT
038200         STRING MP-TD-YYYY MP-TD-MM MP-TD-DD
038300             DELIMITED BY SIZE INTO WS-PAYMENT-DATE-N
038400     ELSE
038500         MOVE 'INVALID TRANSACTION DATE' TO WS-MSG
038600         PERFORM 9100-ADD-ERROR-LINE THRU 9100-EXIT
038700         MOVE 'Y' TO WS-ROW-CLASSIFIED-SW.
038800 2500-EXIT.
038900     EXIT.
039000*
039100 2600-RESOLVE-ACCOUNT.
039200     MOVE MP2100-PARTY-DETAILS TO WS-GLOBAL-ACCT-TEXT.
039300     MOVE 'N' TO WS-ACCOUNT-FOUND-SW.
039400     IF WS-GLOBAL-ACCT-TEXT(1:15) NOT NUMERIC
039500         MOVE 'ACCOUNT ID STRING IS NOT A GLOBAL ACCOUNT NUMBER'
039600             TO WS-MSG
039700         PERFORM 9100-ADD-ERROR-LINE THRU 9100-EXIT
039800         MOVE 'Y' TO WS-ROW-CLASSIFIED-SW
039900     ELSE
040000         MOVE WS-GLOBAL-ACCT-TEXT(1:15) TO WS-GLOBAL-ACCT-N
040100         MOVE 0 TO WS-ACCT-IX
040200         PERFORM 2610-SEARCH-BY-GLOBAL-ACCT THRU 2610-EXIT
040300             VARYING ACT-IX FROM 1 BY 1
040400             UNTIL ACT-IX > ACT-ENTRY-COUNT
040500         IF WS-ACCOUNT-FOUND
040600             SET ACT-IX TO WS-ACCT-IX
040700         END-IF
040800         IF NOT WS-ACCOUNT-FOUND
040900             MOVE 'NO APPROVED LOANS FOUND' TO WS-MSG
041000             PERFORM 9100-ADD-ERROR-LINE THRU 9100-EXIT
041100             MOVE 'Y' TO WS-ROW-CLASSIFIED-SW
041200         END-IF.
041300 2600-EXIT.
041400     EXIT.
041500*
041600 2610-SEARCH-BY-GLOBAL-ACCT.
041700     IF ACT-GLOBAL-ACCT-NO(ACT-IX) = WS-GLOBAL-ACCT-N
041800         MOVE 'Y' TO WS-ACCOUNT-FOUND-SW
041900         MOVE ACT-IX TO WS-ACCT-IX
042000         MOVE ACT-GLOBAL-ACCT-NO(ACT-IX) TO WS-ACCOUNT-REF
042100     END-IF.
042200 2610-EXIT.
042300     EXIT.
042400*
042500 2700-PARSE-WITHDRAWN.
042600     MOVE MP2100-WITHDRAWN-X TO WS-DEC-TEXT.
042700     IF WS-DEC-TEXT(1:1) = '-'
042800         MOVE WS-DEC-TEXT(2:17) TO WS-DEC-TEXT.
042900     PERFORM 2720-PARSE-DECIMAL-TEXT THRU 2720-EXIT.
043000     IF WS-DEC-VALID AND WS-DEC-RESULT GREATER ZERO
043100         MOVE WS-DEC-RESULT TO MP-WITHDRAWN-N
043200     ELSE
043300         MOVE 'INVALID OR ZERO DISBURSEMENT AMOUNT' TO WS-MSG
043400         PERFORM 9100-ADD-ERROR-LINE THRU 9100-EXIT
043500         MOVE 'Y' TO WS-ROW-CLASSIFIED-SW.
043600 2700-EXIT.
043700     EXIT.
043800*
043900 2720-PARSE-DECIMAL-TEXT.
044000     MOVE 'N' TO WS-DEC-VALID-SW.
044100     MOVE 0 TO WS-DEC-RESULT.
044200     MOVE SPACES TO WS-DEC-WHOLE WS-DEC-FRAC.
044300     UNSTRING WS-DEC-TEXT DELIMITED BY '.'
044400         INTO WS-DEC-WHOLE WS-DEC-FRAC.
044500     IF WS-DEC-WHOLE IS NUMERIC AND WS-DEC-FRAC IS NUMERIC
044600         COMPUTE WS-DEC-RESULT ROUNDED =
044700             WS-DEC-WHOLE-N + (WS-DEC-FRAC-N / 100)
044800         MOVE 'Y' TO WS-DEC-VALID-SW.
044900 2720-EXIT.
045000     EXIT.
045100*
045200 3000-VALIDATE-DISBURSAL.
045300     MOVE 'N' TO WS-FUTURE-DATE-SW.
045400     IF WS-PAYMENT-DATE-N GREATER WS-TODAY-CCYYMMDD
045500         MOVE 'Y' TO WS-FUTURE-DATE-SW.
045600     MOVE 'Y' TO ACT-VALID-SW.
045700     IF NOT WS-DATE-VALID OR WS-FUTURE-DATE
045800         MOVE 'N' TO ACT-VALID-SW
045900         MOVE 'DISBURSEMENT DATE IS INVALID OR IN THE FUTURE'
046000             TO WS-MSG
046100         PERFORM 9100-ADD-ERROR-LINE THRU 9100-EXIT.
046200     IF NOT (ACT-STATE-ACTIVE(ACT-IX))
046300         MOVE 'N' TO ACT-VALID-SW
046400         MOVE 'INVALID LOAN STATE FOR DISBURSEMENT' TO WS-MSG
046500         PERFORM 9100-ADD-ERROR-LINE THRU 9100-EXIT.
046600     IF ACT-IS-VALID
046700         MOVE WS-ACCOUNT-REF          TO PO-ACCOUNT-ID
046800         MOVE MP-WITHDRAWN-N          TO PO-PAYMENT-AMOUNT
046900         MOVE WS-PAYMENT-DATE-OUT     TO PO-PAYMENT-DATE
047000         MOVE PTY-RESOLVED-DISB-NAME  TO PO-PAYMENT-TYPE
047100         MOVE 'D'                     TO PO-TRAN-KIND
047200         STRING 'receipt=' MP2100-RECEIPT DELIMITED BY SIZE
047300             INTO PO-NOTE
047400         WRITE PO-REC
047500         ADD MP-WITHDRAWN-N TO TOT-DISB-AMOUNT.
047600 3000-EXIT.
047700     EXIT.
047800*
047900 8000-POST-DISBURSALS.
048000     MOVE TOT-READ-COUNT  TO PO-TR-READ-COUNT.
048100     MOVE TOT-PYMT-AMOUNT TO PO-TR-PYMT-AMOUNT.
048200     MOVE TOT-DISB-AMOUNT TO PO-TR-DISB-AMOUNT.
048300     WRITE PO-TRAILER-REC.
048400 8000-EXIT.
048500     EXIT.
048600*
048700 9000-TERMINATE.
048800     IF BATCH-FAILED
048900         MOVE 999999 TO EO-ROW-NUMBER
049000         MOVE 'BATCH FAILED - SEE CONSOLE LOG' TO EO-MESSAGE
049100         MOVE 'E' TO EO-CLASS
049200         WRITE EO-REC
049300     ELSE
049400         MOVE TOT-ERROR-COUNT   TO EO-TR-ERROR-COUNT
049500         MOVE TOT-IGNORED-COUNT TO EO-TR-IGNORED-COUNT
049600         MOVE TOT-ERROR-AMOUNT  TO EO-TR-ERROR-AMOUNT
049700         WRITE EO-TRAILER-REC.
049800     DISPLAY 'PMT2600 - ROWS READ     = ' ROW-CTR UPON CRT.
049900     DISPLAY 'PMT2600 - ROWS ERROR    = ' TOT-ERROR-COUNT
050000         UPON CRT.
050100     DISPLAY 'PMT2600 - ROWS IGNORED  = ' TOT-IGNORED-COUNT
050200         UPON CRT.
050300     CLOSE MPESA-IN-FILE PAYOUT-FILE ERROUT-FILE.
050400 9000-EXIT.
050500     EXIT.
050600*
050700 9100-ADD-ERROR-LINE.
050800     ADD 1 TO TOT-ERROR-COUNT.
050900     MOVE ROW-CTR   TO EO-ROW-NUMBER.
051000     MOVE WS-MSG    TO EO-MESSAGE.
051100     MOVE 'E'       TO EO-CLASS.
051200     WRITE EO-REC.
051300 9100-EXIT.
051400     EXIT.
