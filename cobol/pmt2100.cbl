000100******************************************************************
000200*   PMT2100  --  M-PESA SETTLEMENT EXTRACT RECORD LAYOUT
000300*   COPYBOOK FOR PMT2500 (PAYMENT/DISBURSEMENT) AND PMT2600
000400*   (DISBURSEMENT-ONLY) IMPORT JOBS
000500******************************************************************
000600*   HISTORY
000700*   08/19/13  DJM  ORIGINAL LAYOUT, 11-COLUMN MOBILE MONEY EXTRACT  CHG001
000800*   02/02/14  DJM  US14410 ADDED MP2100-TRAN-DATE-STD REDEFINE     US14410
000900*   07/30/16  SFH  US19902 WIDEN MP2100-OTHER-PARTY TO 40 BYTES    US19902
001000*   01/11/99  TLK  Y2K - TRAN-DATE NOW CARRIES 4-DIGIT YEAR         CHG002
001100******************************************************************
001200 01  MP2100-REC.
001300     05  MP2100-RECEIPT               PIC X(20).
001400     05  FILLER                       PIC X(1).
001500     05  MP2100-TRAN-DATE             PIC X(19).
001600     05  FILLER                       PIC X(1).
001700     05  MP2100-DETAILS               PIC X(60).
001800     05  FILLER                       PIC X(1).
001900     05  MP2100-STATUS                PIC X(20).
002000         88  MP2100-STATUS-COMPLETE   VALUE 'Completed'.
002100     05  FILLER                       PIC X(1).
002200     05  MP2100-WITHDRAWN-X           PIC X(16).
002300     05  FILLER                       PIC X(1).
002400     05  MP2100-PAID-IN-X             PIC X(16).
002500     05  FILLER                       PIC X(1).
002600     05  MP2100-BALANCE-X             PIC X(16).
002700     05  FILLER                       PIC X(1).
002800     05  MP2100-BAL-CONFIRMED         PIC X(3).
002900     05  FILLER                       PIC X(1).
003000     05  MP2100-TRAN-TYPE             PIC X(40).
003100         88  MP2100-TYPE-DISBURSAL
003200                 VALUE 'Business Payment to Customer'.
003300         88  MP2100-TYPE-PAYMENT      VALUE 'Pay Utility'.
003400     05  FILLER                       PIC X(1).
003500     05  MP2100-OTHER-PARTY           PIC X(40).
003600     05  FILLER                       PIC X(1).
003700     05  MP2100-PARTY-DETAILS         PIC X(40).
003800     05  FILLER                       PIC X(24).
003900
004000******************************************************************
004100*   CONTROL-MARKER VIEW -- THE "Transactions" LITERAL ROW AND THE
004200*   COLUMN-HEADING ROW THAT FOLLOWS IT ARE BOTH READ THROUGH THIS
004300*   RECORD LAYOUT SINCE ONLY COLUMN 1 IS EXAMINED.
004400******************************************************************
004500 01  MP2100-MARKER-REC REDEFINES MP2100-REC.
004600     05  MP2100-MARKER-TEXT           PIC X(20).
004700     05  FILLER                       PIC X(280).
004800
004900******************************************************************
005000*   TRANSACTION-DATE WORK AREA -- SPLIT INTO ITS COMPONENT PARTS
005100*   (4-DIGIT YEAR, 2-DIGIT MONTH/DAY, 24-HOUR TIME); THE NATIVE
005200*   SPREADSHEET DATE-CELL FORM IS CARRIED AS A SEPARATE VIEW OF
005300*   THE SAME 19 BYTES.
005400******************************************************************
005500 01  MP-TRAN-DATE-AREA.
005600     05  MP-TRAN-DATE-TEXT            PIC X(19).
005700     05  MP-TRAN-DATE-STD REDEFINES MP-TRAN-DATE-TEXT.
005800         10  MP-TD-YYYY               PIC 9(4).
005900         10  FILLER                   PIC X.
006000         10  MP-TD-MM                 PIC 9(2).
006100         10  FILLER                   PIC X.
006200         10  MP-TD-DD                 PIC 9(2).
006300         10  FILLER                   PIC X.
006400         10  MP-TD-HH                 PIC 9(2).
006500         10  FILLER                   PIC X.
006600         10  MP-TD-MI                 PIC 9(2).
006700         10  FILLER                   PIC X.
006800         10  MP-TD-SS                 PIC 9(2).
006900     05  MP-TRAN-DATE-NATIVE REDEFINES MP-TRAN-DATE-TEXT
007000                                      PIC X(19).
007100     05  MP-TRAN-DATE-VALID-SW        PIC X.
007200         88  MP-TRAN-DATE-OK          VALUE 'Y'.
007300         88  MP-TRAN-DATE-BAD         VALUE 'N'.
007400
007500******************************************************************
007600*   WITHDRAWN/PAID-IN NUMERIC WORK AREA AND DECIMAL-SCALE CHECK
007700******************************************************************
007800 01  MP-AMOUNT-AREA.
007900     05  MP-WITHDRAWN-N               PIC S9(11)V99 COMP-3.
008000     05  MP-PAID-IN-N                 PIC S9(11)V99 COMP-3.
008100     05  MP-SCALE-TEST-N              PIC S9(11)V9(3) COMP-3.
008200     05  MP-SCALE-NOISE-N             PIC S9(11)V99 COMP-3.
008300     05  FILLER                       PIC X(4).
