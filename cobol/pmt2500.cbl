000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PMT2500.
000300 AUTHOR.      D J MORALES.
000400 INSTALLATION. LOAN SERVICING DIVISION - ITEM PROCESSING.
000500 DATE-WRITTEN. 08/19/1993.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - LOAN SERVICING DATA.
000800******************************************************************
000900*    P M T 2 5 0 0   -   M - P E S A   P A Y M E N T   A N D
001000*                        D I S B U R S E M E N T   I M P O R T
001100*
001200*    READS THE DAILY M-PESA MOBILE-MONEY SETTLEMENT EXTRACT.
001300*    EACH ROW IS EITHER A LOAN DISBURSEMENT (MATCHED TO AN
001400*    APPROVED LOAN BY PHONE NUMBER AND DISBURSED AMOUNT) OR A
001500*    CLIENT PAYMENT (RUN THROUGH THE CONFIGURED PRODUCT
001600*    PAYMENT-ORDER WATERFALL -- LOANS PAID DOWN FIRST, THE LAST
001700*    CONFIGURED PRODUCT ALWAYS THE SAVINGS OVERFLOW BUCKET).
001800*    DUPLICATE RECEIPTS AND OFF-PRECISION SPREADSHEET AMOUNTS
001900*    ARE SCREENED OUT BEFORE POSTING.
002000******************************************************************
002100*    CHANGE LOG
002200*    ----------
002300*    08/19/93  DJM  ORIGINAL PROGRAM, RECEIPT/STATUS/AMOUNT ONLY    CHG001
002400*    03/04/94  DJM  ADDED PRODUCT PAYMENT-ORDER WATERFALL           CHG002
002500*    11/02/95  SFH  US04601 DECIMAL-PRECISION NOISE TOLERANCE      US04601
002600*    01/08/99  TLK  Y2K -- CENTURY WINDOW FOR FUTURE-DATE CHECK     CHG003
002700*    02/02/02  RKP  US11291 PHONE+AMOUNT DUPLICATE DISBURSAL CHECK US11291
002800*    05/09/14  DJM  US15220 SPLIT COMMON LOGIC INTO PMTACCT/PMTTOT US15220
002900*    05/09/14  DJM  US15220 ADDED PRODUCT-ROW OVERRIDE LOOKUP      US15220
003000*    08/14/17  SFH  US21144 ADDED TRAILER RECORDS ON BOTH OUTPUTS  US21144
003100*    03/02/20  JKM  US24910 NO-PARTIAL-APPLICATION ON BAD ALLOC    US24910
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400*
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     CONSOLE IS CRT
003800     C01 IS TOP-OF-FORM.
003900*
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200* /users/public/mpesapmt.dat
004300     SELECT MPESA-IN-FILE  ASSIGN TO DYNAMIC IN-PATH
004400            ORGANIZATION IS LINE SEQUENTIAL.
004500* /users/public/acctmstr.dat
004600     SELECT ACCT-MSTR-FILE ASSIGN TO DYNAMIC ACCT-PATH
004700            ORGANIZATION IS LINE SEQUENTIAL.
004800* /users/public/paytypes.dat
004900     SELECT PAYTYP-FILE    ASSIGN TO DYNAMIC PAYTYP-PATH
005000            ORGANIZATION IS LINE SEQUENTIAL.
005100* /users/public/prodord.dat
005200     SELECT PRODORD-FILE   ASSIGN TO DYNAMIC PRODORD-PATH
005300            ORGANIZATION IS LINE SEQUENTIAL.
005400* /users/public/out/mpesapmt.pay
005500     SELECT PAYOUT-FILE    ASSIGN TO DYNAMIC OUT-PATH
005600            ORGANIZATION IS LINE SEQUENTIAL.
005700* /users/public/out/mpesapmt.err
005800     SELECT ERROUT-FILE    ASSIGN TO DYNAMIC ERR-PATH
005900            ORGANIZATION IS LINE SEQUENTIAL.
006000*
006100 DATA DIVISION.
006200*
006300 FILE SECTION.
006400*
006500 FD  MPESA-IN-FILE
006600     LABEL RECORDS ARE STANDARD
006700     DATA RECORD IS MP2100-REC.
006800     COPY '/users/devel/pmt2100.cbl'.
006900*
007000 FD  ACCT-MSTR-FILE
007100     LABEL RECORDS ARE STANDARD
007200     DATA RECORD IS ACT-MSTR-IN-REC.
007300 01  ACT-MSTR-IN-REC.
007400     05  AMI-INTERNAL-ID              PIC 9(7).
007500     05  AMI-EXTERNAL-ID              PIC X(8).
007600     05  AMI-GLOBAL-ACCT-NO           PIC 9(15).
007700     05  AMI-CLIENT-PHONE             PIC X(15).
007800     05  AMI-PRODUCT-CODE             PIC X(10).
007900     05  AMI-ACCOUNT-KIND             PIC X.
008000     05  AMI-LOAN-STATE               PIC X.
008100     05  AMI-AMOUNT-DUE               PIC S9(11)V99.
008200     05  AMI-ALLOC-THIS-RUN           PIC S9(11)V99.
008300     05  AMI-OTHER-LOAN-ACTIVE-SW     PIC X.
008400     05  FILLER                       PIC X(20).
008500*
008600 FD  PAYTYP-FILE
008700     LABEL RECORDS ARE STANDARD
008800     DATA RECORD IS PTY-IN-REC.
008900 01  PTY-IN-REC.
009000     05  PTI-NAME                     PIC X(30).
009100     05  PTI-KIND                     PIC X.
009200     05  FILLER                       PIC X(9).
009300*
009400 FD  PRODORD-FILE
009500     LABEL RECORDS ARE STANDARD
009600     DATA RECORD IS PRD-IN-REC.
009700 01  PRD-IN-REC.
009800     05  PRI-PRODUCT-CODE             PIC X(10).
009900     05  PRI-LAST-IN-ORDER-SW         PIC X.
010000     05  FILLER                       PIC X(9).
010100*
010200 FD  PAYOUT-FILE
010300     LABEL RECORDS ARE STANDARD
010400     DATA RECORD IS PO-REC.
010500     COPY '/users/devel/pmtout.cbl'.
010600*
010700 FD  ERROUT-FILE
010800     LABEL RECORDS ARE STANDARD
010900     DATA RECORD IS EO-REC.
011000     COPY '/users/devel/pmterr.cbl'.
011100*
011200 WORKING-STORAGE SECTION.
011300*
011400     COPY '/users/devel/pmtacct.cbl'.
011500     COPY '/users/devel/pmtptyp.cbl'.
011600     COPY '/users/devel/pmtprod.cbl'.
011700     COPY '/users/devel/pmttot.cbl'.
011800*
011900 01  VARIABLES.
012000     05  IN-PATH                      PIC X(64).
012100     05  ACCT-PATH                    PIC X(64).
012200     05  PAYTYP-PATH                  PIC X(64).
012300     05  PRODORD-PATH                 PIC X(64).
012400     05  OUT-PATH                     PIC X(64).
012500     05  ERR-PATH                     PIC X(64).
012600     05  WS-COMMAND-LINE              PIC X(256).
012700     05  EOF-SW                       PIC X           VALUE 'N'.
012800         88  MPESA-EOF                VALUE 'Y'.
012900     05  MARKER-FOUND-SW              PIC X           VALUE 'N'.
013000         88  MARKER-FOUND             VALUE 'Y'.
013100     05  BATCH-FAIL-SW                PIC X           VALUE 'N'.
013200         88  BATCH-FAILED              VALUE 'Y'.
013300     05  ROW-CTR                      PIC 9(6)  COMP-3 VALUE 0.
013400*
013500 01  WS-TODAY-FIELDS.
013600     05  WS-TODAY-RAW                 PIC 9(6).
013700     05  WS-TODAY-RAW-R REDEFINES WS-TODAY-RAW.
013800         10  WS-TODAY-YY              PIC 9(2).
013900         10  WS-TODAY-MM              PIC 9(2).
014000         10  WS-TODAY-DD              PIC 9(2).
014100     05  WS-TODAY-CC                  PIC 9(2)      COMP.
014200     05  WS-TODAY-CCYYMMDD            PIC 9(8).
014300*
014400 01  WS-ROW-FIELDS.
014500     05  WS-ROW-TYPE-SW               PIC X.
014600         88  WS-ROW-IS-DISBURSAL      VALUE 'D'.
014700         88  WS-ROW-IS-PAYMENT        VALUE 'P'.
014800         88  WS-ROW-IS-OTHER          VALUE 'X'.
014900     05  WS-ROW-CLASSIFIED-SW         PIC X           VALUE 'N'.
015000         88  WS-ROW-CLASSIFIED        VALUE 'Y'.
015100     05  WS-ROW-ABORT-SW              PIC X           VALUE 'N'.
015200         88  WS-ROW-ABORT             VALUE 'Y'.
015300     05  WS-MSG                       PIC X(100).
015400     05  WS-PHONE                     PIC X(15).
015500     05  WS-PRODUCT-TOKEN             PIC X(10).
015600     05  WS-ACCOUNT-REF               PIC X(20).
015700*
015800 01  WS-LOOKUP-FIELDS.
015900     05  WS-LOOKUP-FOUND-SW           PIC X.
016000         88  WS-LOOKUP-FOUND          VALUE 'Y'.
016100     05  WS-LOOKUP-IX                 PIC S9(4) COMP.
016200     05  WS-LOOKUP-MATCH-COUNT        PIC 9(3)  COMP.
016300*
016400 01  WS-DECIMAL-FIELDS.
016500     05  WS-DEC-TEXT                  PIC X(18).
016600     05  WS-DEC-WHOLE                 PIC X(14).
016700     05  WS-DEC-WHOLE-N REDEFINES WS-DEC-WHOLE PIC 9(14).
016800     05  WS-DEC-FRAC                  PIC X(4).
016900     05  WS-DEC-FRAC-N REDEFINES WS-DEC-FRAC PIC 9(4).
017000     05  WS-DEC-FRAC-LEN              PIC 9(2)  COMP.
017100     05  WS-DEC-TRAILING-SP           PIC 9(2)  COMP.
017200     05  WS-DEC-VALID-SW              PIC X.
017300         88  WS-DEC-VALID             VALUE 'Y'.
017400     05  WS-DEC-RESULT                PIC S9(13)V99 COMP-3.
017500     05  WS-DEC-PRECISION-OK-SW       PIC X.
017600         88  WS-DEC-PRECISION-OK      VALUE 'Y'.
017700*
017800 01  WS-DATE-VALID-SW                 PIC X.
017900     88  WS-DATE-VALID                VALUE 'Y'.
018000 01  WS-PAYMENT-DATE-OUT               PIC X(10).
018100 01  WS-PAYMENT-DATE-N                 PIC 9(8).
018200 01  WS-FUTURE-DATE-SW                PIC X.
018300     88  WS-FUTURE-DATE                VALUE 'Y'.
018400*
018500 01  WS-WATERFALL-FIELDS.
018600     05  WS-REMAINING-AMT             PIC S9(13)V99 COMP-3.
018700     05  WS-DUE-REMAINING             PIC S9(13)V99 COMP-3.
018800     05  WS-ALLOC-AMT                 PIC S9(13)V99 COMP-3.
018900     05  WS-LAST-PRODUCT              PIC X(10).
019000     05  WS-SAVED-PRD-IX              PIC S9(4) COMP.
019100*
019200 01  WS-ROW-ALLOC-TABLE.
019300     05  WS-ROW-ALLOC-ENTRY OCCURS 12 TIMES INDEXED BY WRA-IX.
019400         10  WRA-ACT-IX               PIC S9(4) COMP.
019500         10  WRA-ACCOUNT-REF          PIC X(20).
019600         10  WRA-AMOUNT               PIC S9(13)V99 COMP-3.
019700     05  WS-ROW-ALLOC-COUNT           PIC 9(2)  COMP VALUE 0.
019800*
019900 PROCEDURE DIVISION.
020000*
020100 0100-MAIN-LINE.
020200     DISPLAY SPACES UPON CRT.
020300     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
020400     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
020500         INTO IN-PATH ACCT-PATH PAYTYP-PATH PRODORD-PATH
020600              OUT-PATH ERR-PATH.
020700     DISPLAY '* * * * BEGIN PMT2500 - MPESA PAYMENT IMPORT'
020800         UPON CRT AT 0101.
020900     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
021000     IF NOT BATCH-FAILED
021100         PERFORM 2000-PROCESS-FILE THRU 2000-EXIT
021200             UNTIL MPESA-EOF
021300         PERFORM 8000-POST-RESULTS THRU 8000-EXIT.
021400     IF TOT-READ-COUNT = 0 AND NOT BATCH-FAILED
021500         MOVE 'Y' TO BATCH-FAIL-SW
021600         DISPLAY 'PMT2500 - NO ROWS FOUND' UPON CRT.
021700     PERFORM 9000-TERMINATE THRU 9000-EXIT.
021800     STOP RUN.
021900*
022000 1000-INITIALIZE.
022100     MOVE 0 TO ACT-ENTRY-COUNT PTY-ENTRY-COUNT PRD-ORDER-COUNT.
022200     MOVE 0 TO RCT-ENTRY-COUNT DSB-ENTRY-COUNT.
022300     MOVE 0 TO TOT-ERROR-COUNT TOT-IGNORED-COUNT TOT-READ-COUNT.
022400     MOVE 0 TO TOT-ERROR-AMOUNT TOT-DISB-AMOUNT TOT-PYMT-AMOUNT.
022500     MOVE 'N' TO BATCH-FAIL-SW.
022600     MOVE 2 TO ACT-DIGITS-AFTER-DEC.
022700     MOVE 1 TO ACT-DIGITS-NOISE.
022800     ACCEPT WS-TODAY-RAW FROM DATE.
022900*    Y2K CENTURY WINDOW -- YY 00-49 IS 20XX, YY 50-99 IS 19XX.
023000     IF WS-TODAY-YY < 50
023100         MOVE 20 TO WS-TODAY-CC
023200     ELSE
023300         MOVE 19 TO WS-TODAY-CC.
023400     STRING WS-TODAY-CC WS-TODAY-YY WS-TODAY-MM WS-TODAY-DD
023500         DELIMITED BY SIZE INTO WS-TODAY-CCYYMMDD.
023600     OPEN OUTPUT PAYOUT-FILE ERROUT-FILE.
023700     PERFORM 1100-LOAD-ACCOUNT-MASTER THRU 1100-EXIT.
023800     PERFORM 1200-LOAD-PAYMENT-TYPES  THRU 1200-EXIT.
023900     PERFORM 1250-LOAD-PRODUCT-ORDER  THRU 1250-EXIT.
024000     PERFORM 1300-RESOLVE-PAYMENT-TYPE THRU 1300-EXIT.
024100     IF NOT BATCH-FAILED
024200         PERFORM 1350-RESOLVE-DISB-TYPE THRU 1350-EXIT.
024300     OPEN INPUT MPESA-IN-FILE.
024400     IF NOT BATCH-FAILED
024500         PERFORM 1400-FIND-MARKER-ROW THRU 1400-EXIT.
024600 1000-EXIT.
024700     EXIT.
024800*
024900 1100-LOAD-ACCOUNT-MASTER.
025000     OPEN INPUT ACCT-MSTR-FILE.
025100     PERFORM 1110-READ-ACCT-MASTER THRU 1110-EXIT
025200         UNTIL EOF-SW = 'Y'.
025300     CLOSE ACCT-MSTR-FILE.
025400     MOVE 'N' TO EOF-SW.
025500 1100-EXIT.
025600     EXIT.
025700*
025800 1110-READ-ACCT-MASTER.
025900     READ ACCT-MSTR-FILE
026000         AT END MOVE 'Y' TO EOF-SW
026100         NOT AT END
026200             ADD 1 TO ACT-ENTRY-COUNT
026300             SET ACT-IX TO ACT-ENTRY-COUNT
026400             MOVE AMI-INTERNAL-ID      TO ACT-INTERNAL-ID(ACT-IX)
026500             MOVE AMI-EXTERNAL-ID      TO ACT-EXTERNAL-ID(ACT-IX)
026600             MOVE AMI-GLOBAL-ACCT-NO   TO
026700                                    ACT-GLOBAL-ACCT-NO(ACT-IX)
026800             MOVE AMI-CLIENT-PHONE     TO ACT-CLIENT-PHONE(ACT-IX)
026900             MOVE AMI-PRODUCT-CODE     TO ACT-PRODUCT-CODE(ACT-IX)
027000             MOVE AMI-ACCOUNT-KIND     TO ACT-ACCOUNT-KIND(ACT-IX)
027100             MOVE AMI-LOAN-STATE       TO ACT-LOAN-STATE(ACT-IX)
027200             MOVE AMI-AMOUNT-DUE       TO ACT-AMOUNT-DUE(ACT-IX)
027300             MOVE 0                    TO
027400                                    ACT-ALLOC-THIS-RUN(ACT-IX)
027500             MOVE AMI-OTHER-LOAN-ACTIVE-SW TO
027600                               ACT-OTHER-LOAN-ACTIVE-SW(ACT-IX)
027700     END-READ.
027800 1110-EXIT.
027900     EXIT.
028000*
028100 1200-LOAD-PAYMENT-TYPES.
028200     OPEN INPUT PAYTYP-FILE.
028300     PERFORM 1210-READ-PAYTYPE THRU 1210-EXIT
028400         UNTIL EOF-SW = 'Y'.
028500     CLOSE PAYTYP-FILE.
028600     MOVE 'N' TO EOF-SW.
028700 1200-EXIT.
028800     EXIT.
028900*
029000 1210-READ-PAYTYPE.
029100     READ PAYTYP-FILE
029200         AT END MOVE 'Y' TO EOF-SW
029300         NOT AT END
029400             ADD 1 TO PTY-ENTRY-COUNT
029500             SET PTY-IX TO PTY-ENTRY-COUNT
029600             MOVE PTI-NAME TO PTY-NAME(PTY-IX)
029700             MOVE PTI-KIND TO PTY-KIND(PTY-IX)
029800     END-READ.
029900 1210-EXIT.
030000     EXIT.
030100*
030200 1250-LOAD-PRODUCT-ORDER.
030300     OPEN INPUT PRODORD-FILE.
030400     PERFORM 1260-READ-PRODORD THRU 1260-EXIT
030500         UNTIL EOF-SW = 'Y'.
030600     CLOSE PRODORD-FILE.
030700     MOVE 'N' TO EOF-SW.
030800 1250-EXIT.
030900     EXIT.
031000*
031100 1260-READ-PRODORD.
031200     READ PRODORD-FILE
031300         AT END MOVE 'Y' TO EOF-SW
031400         NOT AT END
031500             ADD 1 TO PRD-ORDER-COUNT
031600             SET PRD-IX TO PRD-ORDER-COUNT
031700             MOVE PRI-PRODUCT-CODE TO PRD-PRODUCT-CODE(PRD-IX)
031800             MOVE PRI-LAST-IN-ORDER-SW TO
031900                                 PRD-LAST-IN-ORDER-SW(PRD-IX)
032000     END-READ.
032100 1260-EXIT.
032200     EXIT.
032300*
032400 1300-RESOLVE-PAYMENT-TYPE.
032500     MOVE 'N' TO PTY-FOUND-SW.
032600     PERFORM 1310-SEARCH-PAYTYPE THRU 1310-EXIT
032700         VARYING PTY-IX FROM 1 BY 1
032800         UNTIL PTY-IX > PTY-ENTRY-COUNT.
032900     IF NOT PTY-FOUND
033000         MOVE 'Y' TO BATCH-FAIL-SW
033100         DISPLAY 'PMT2500 - MPESA PAYMENT TYPE NOT CONFIGURED'
033200             UPON CRT.
033300 1300-EXIT.
033400     EXIT.
033500*
033600 1310-SEARCH-PAYTYPE.
033700     IF PTY-NAME(PTY-IX) = 'MPESA'
033800         MOVE 'Y' TO PTY-FOUND-SW
033900         MOVE PTY-NAME(PTY-IX) TO PTY-RESOLVED-NAME
034000     END-IF.
034100 1310-EXIT.
034200     EXIT.
034300*
034400 1350-RESOLVE-DISB-TYPE.
034500*    DISBURSEMENT TYPE IS LOOKED UP BY NAME *CONTAINS* "MPESA",
034600*    NOT AN EXACT MATCH -- THE CORE SYSTEM'S CONFIGURED NAME
034700*    FOR THIS TYPE VARIES SLIGHTLY FROM INSTALL TO INSTALL.
034800     MOVE 'N' TO PTY-DISB-FOUND-SW.
034900     PERFORM 1360-SEARCH-DISB-TYPE THRU 1360-EXIT
035000         VARYING PTY-IX FROM 1 BY 1
035100         UNTIL PTY-IX > PTY-ENTRY-COUNT.
035200     IF NOT PTY-DISB-FOUND
035300         MOVE 'Y' TO BATCH-FAIL-SW
035400         DISPLAY 'PMT2500 - MPESA DISBURSAL TYPE NOT CONFIGURED'
035500             UPON CRT.
035600 1350-EXIT.
035700     EXIT.
035800*
035900 1360-SEARCH-DISB-TYPE.
036000     MOVE 0 TO WS-LOOKUP-MATCH-COUNT.
036100     INSPECT PTY-NAME(PTY-IX) TALLYING
036200         WS-LOOKUP-MATCH-COUNT FOR ALL 'MPESA'.
036300     IF WS-LOOKUP-MATCH-COUNT > 0
036400         MOVE 'Y' TO PTY-DISB-FOUND-SW
036500         MOVE PTY-NAME(PTY-IX) TO PTY-RESOLVED-DISB-NAME
036600     END-IF.
036700 1360-EXIT.
036800     EXIT.
036900*
037000 1400-FIND-MARKER-ROW.
037100     MOVE 'N' TO MARKER-FOUND-SW.
037200     PERFORM 1410-SCAN-FOR-MARKER THRU 1410-EXIT
037300         UNTIL MARKER-FOUND OR EOF-SW = 'Y'.
037400     IF NOT MARKER-FOUND
037500         MOVE 'Y' TO BATCH-FAIL-SW
037600         DISPLAY 'PMT2500 - NO ROWS FOUND' UPON CRT
037700     ELSE
037800         READ MPESA-IN-FILE
037900             AT END MOVE 'Y' TO EOF-SW
038000         END-READ.
038100 1400-EXIT.
038200     EXIT.
038300*
038400 1410-SCAN-FOR-MARKER.
038500     READ MPESA-IN-FILE INTO MP2100-MARKER-REC
038600         AT END MOVE 'Y' TO EOF-SW
038700         NOT AT END
038800             IF MP2100-MARKER-TEXT = 'Transactions'
038900                 MOVE 'Y' TO MARKER-FOUND-SW
039000             END-IF
039100     END-READ.
039200 1410-EXIT.
039300     EXIT.
039400*
039500 2000-PROCESS-FILE.
039600     READ MPESA-IN-FILE
039700         AT END MOVE 'Y' TO EOF-SW
039800         NOT AT END PERFORM 2100-PROCESS-ROW THRU 2100-EXIT
039900     END-READ.
040000 2000-EXIT.
040100     EXIT.
040200*
040300 2100-PROCESS-ROW.
040400     ADD 1 TO ROW-CTR.
040500     ADD 1 TO TOT-READ-COUNT.
040600     MOVE 'N' TO WS-ROW-CLASSIFIED-SW.
040700     MOVE 'N' TO WS-ROW-ABORT-SW.
040800     MOVE 0 TO WS-ROW-ALLOC-COUNT.
040900     PERFORM 2200-VALIDATE-STRUCTURE  THRU 2200-EXIT.
041000     IF NOT WS-ROW-CLASSIFIED
041100         PERFORM 2300-CHECK-DUPLICATE THRU 2300-EXIT.
041200     IF NOT WS-ROW-CLASSIFIED
041300         PERFORM 2400-CHECK-STATUS    THRU 2400-EXIT.
041400     IF NOT WS-ROW-CLASSIFIED
041500         PERFORM 2500-PARSE-TRAN-DATE THRU 2500-EXIT.
041600     IF NOT WS-ROW-CLASSIFIED
041700         PERFORM 2600-RESOLVE-PHONE   THRU 2600-EXIT.
041800     IF NOT WS-ROW-CLASSIFIED AND WS-ROW-IS-DISBURSAL
041900         PERFORM 3000-PROCESS-DISBURSEMENT THRU 3000-EXIT.
042000     IF NOT WS-ROW-CLASSIFIED AND WS-ROW-IS-PAYMENT
042100         PERFORM 4000-PROCESS-PAYMENT THRU 4000-EXIT.
042200 2100-EXIT.
042300     EXIT.
042400*
042500 2200-VALIDATE-STRUCTURE.
042600     IF MP2100-RECEIPT = SPACES OR MP2100-STATUS = SPACES
042700             OR MP2100-OTHER-PARTY = SPACES
042800             OR MP2100-TRAN-DATE = SPACES
042900         MOVE 'REQUIRED FIELD MISSING ON ROW' TO WS-MSG
043000         PERFORM 9100-ADD-ERROR-LINE THRU 9100-EXIT
043100         MOVE 'Y' TO WS-ROW-CLASSIFIED-SW
043200     ELSE
043300     IF MP2100-TYPE-DISBURSAL AND MP2100-DETAILS(1:10) =
043400                                                 'Payment to'
043500         MOVE 'D' TO WS-ROW-TYPE-SW
043600         IF MP2100-WITHDRAWN-X = SPACES
043700             MOVE 'WITHDRAWN AMOUNT MISSING ON DISBURSEMENT ROW'
043800                 TO WS-MSG
043900             PERFORM 9100-ADD-ERROR-LINE THRU 9100-EXIT
044000             MOVE 'Y' TO WS-ROW-CLASSIFIED-SW
044100         END-IF
044200     ELSE
044300     IF MP2100-TYPE-PAYMENT
044400         MOVE 'P' TO WS-ROW-TYPE-SW
044500         IF MP2100-PARTY-DETAILS = SPACES OR
044600                 MP2100-PAID-IN-X = SPACES
044700             MOVE 'REQUIRED PAYMENT DATA MISSING' TO WS-MSG
044800             PERFORM 9100-ADD-ERROR-LINE THRU 9100-EXIT
044900             MOVE 'Y' TO WS-ROW-CLASSIFIED-SW
045000         END-IF
045100     ELSE
045200         MOVE 'X' TO WS-ROW-TYPE-SW
045300         MOVE 'TRANSACTION TYPE IS INAPPROPRIATE' TO WS-MSG
045400         PERFORM 9100-ADD-ERROR-LINE THRU 9100-EXIT
045500         MOVE 'Y' TO WS-ROW-CLASSIFIED-SW.
045600 2200-EXIT.
045700     EXIT.
045800*
045900 2300-CHECK-DUPLICATE.
046000     MOVE 'N' TO WS-LOOKUP-FOUND-SW.
046100     PERFORM 2310-SEARCH-RECEIPT THRU 2310-EXIT
046200         VARYING RCT-IX FROM 1 BY 1
046300         UNTIL RCT-IX > RCT-ENTRY-COUNT.
046400     IF WS-LOOKUP-FOUND
046500         MOVE 'INVALID RECEIPT - ALREADY POSTED OR DUPLICATE'
046600             TO WS-MSG
046700         ADD 1 TO TOT-IGNORED-COUNT
046800         MOVE ROW-CTR TO EO-ROW-NUMBER
046900         MOVE WS-MSG  TO EO-MESSAGE
047000         MOVE 'I'     TO EO-CLASS
047100         WRITE EO-REC
047200         MOVE 'Y' TO WS-ROW-CLASSIFIED-SW
047300     ELSE
047400         ADD 1 TO RCT-ENTRY-COUNT
047500         SET RCT-IX TO RCT-ENTRY-COUNT
047600         MOVE MP2100-RECEIPT TO RCT-RECEIPT-NO(RCT-IX).
047700 2300-EXIT.
047800     EXIT.
047900*
048000 2310-SEARCH-RECEIPT.
048100     IF RCT-RECEIPT-NO(RCT-IX) = MP2100-RECEIPT
048200         MOVE 'Y' TO WS-LOOKUP-FOUND-SW
048300     END-IF.
048400 2310-EXIT.
048500     EXIT.
048600*
048700 2400-CHECK-STATUS.
048800     IF NOT MP2100-STATUS-COMPLETE
048900         ADD 1 TO TOT-IGNORED-COUNT
049000         MOVE ROW-CTR TO EO-ROW-NUMBER
049100         MOVE 'ROW STATUS NOT COMPLETED - IGNORED' TO EO-MESSAGE
049200         MOVE 'I'     TO EO-CLASS
049300         WRITE EO-REC
049400         MOVE 'Y' TO WS-ROW-CLASSIFIED-SW.
049500 2400-EXIT.
049600     EXIT.
049700*
049800 2500-PARSE-TRAN-DATE.
049900     MOVE 'N' TO WS-DATE-VALID-SW.
050000     MOVE MP2100-TRAN-DATE TO MP-TRAN-DATE-TEXT.
050100     IF MP-TD-YYYY IS NUMERIC AND MP-TD-MM IS NUMERIC
050200             AND MP-TD-DD IS NUMERIC
050300             AND MP-TD-MM NOT LESS 1 AND MP-TD-MM NOT GREATER 12
050400             AND MP-TD-DD NOT LESS 1 AND MP-TD-DD NOT GREATER 31
050500         MOVE 'Y' TO WS-DATE-VALID-SW
050600         STRING MP-TD-YYYY '-' MP-TD-MM '-' MP-TD-DD
050700             DELIMITED BY SIZE INTO WS-PAYMENT-DATE-OUT
050800         STRING MP-TD-YYYY MP-TD-MM MP-TD-DD
050900             DELIMITED BY SIZE INTO WS-PAYMENT-DATE-N
051000         MOVE 'N' TO WS-FUTURE-DATE-SW
051100         IF WS-PAYMENT-DATE-N GREATER WS-TODAY-CCYYMMDD
051200             MOVE 'Y' TO WS-FUTURE-DATE-SW
051300         END-IF
051400     ELSE
051500         MOVE 'INVALID TRANSACTION DATE' TO WS-MSG
051600         PERFORM 9100-ADD-ERROR-LINE THRU 9100-EXIT
051700         MOVE 'Y' TO WS-ROW-CLASSIFIED-SW.
051800 2500-EXIT.
051900     EXIT.
052000*
052100 2600-RESOLVE-PHONE.
052200     UNSTRING MP2100-OTHER-PARTY DELIMITED BY SPACE
052300         INTO WS-PHONE.
052400     MOVE 'N' TO WS-LOOKUP-FOUND-SW.
052500     PERFORM 2610-SEARCH-BY-PHONE THRU 2610-EXIT
052600         VARYING ACT-IX FROM 1 BY 1
052700         UNTIL ACT-IX > ACT-ENTRY-COUNT.
052800     IF NOT WS-LOOKUP-FOUND
052900         MOVE 'NO CLIENT FOUND FOR PHONE NUMBER' TO WS-MSG
053000         PERFORM 9100-ADD-ERROR-LINE THRU 9100-EXIT
053100         MOVE 'Y' TO WS-ROW-CLASSIFIED-SW.
053200 2600-EXIT.
053300     EXIT.
053400*
053500 2610-SEARCH-BY-PHONE.
053600     IF ACT-CLIENT-PHONE(ACT-IX) = WS-PHONE
053700         MOVE 'Y' TO WS-LOOKUP-FOUND-SW
053800     END-IF.
053900 2610-EXIT.
054000     EXIT.
054100*
054200******************************************************************
054300*   3000 SERIES -- LOAN-DISBURSEMENT ROW PROCESSING
054400******************************************************************
054500 3000-PROCESS-DISBURSEMENT.
054600     MOVE MP2100-WITHDRAWN-X TO WS-DEC-TEXT.
054700     IF WS-DEC-TEXT(1:1) = '-'
054800         MOVE WS-DEC-TEXT(2:17) TO WS-DEC-TEXT.
054900     PERFORM 3010-PARSE-DECIMAL-TEXT THRU 3010-EXIT.
055000     IF NOT WS-DEC-VALID OR WS-DEC-RESULT NOT GREATER ZERO
055100         MOVE 'INVALID OR ZERO DISBURSEMENT AMOUNT' TO WS-MSG
055200         PERFORM 9100-ADD-ERROR-LINE THRU 9100-EXIT
055300         GO TO 3000-EXIT.
055400     MOVE WS-DEC-RESULT TO MP-WITHDRAWN-N.
055500     PERFORM 3050-VALIDATE-DECIMAL-PRECISION THRU 3050-EXIT.
055600     IF NOT WS-DEC-PRECISION-OK
055700         MOVE 'AMOUNT EXCEEDS CONFIGURED DECIMAL PRECISION'
055800             TO WS-MSG
055900         PERFORM 9100-ADD-ERROR-LINE THRU 9100-EXIT
056000         GO TO 3000-EXIT.
056100     PERFORM 3100-FIND-DISBURSABLE-LOAN THRU 3100-EXIT.
056200     IF NOT WS-ROW-ABORT
056300         PERFORM 3200-VALIDATE-AND-EMIT-DISBURSAL THRU 3200-EXIT.
056400 3000-EXIT.
056500     EXIT.
056600*
056700 3010-PARSE-DECIMAL-TEXT.
056800     MOVE 'N' TO WS-DEC-VALID-SW.
056900     MOVE 0 TO WS-DEC-RESULT.
057000     MOVE SPACES TO WS-DEC-WHOLE WS-DEC-FRAC.
057100     UNSTRING WS-DEC-TEXT DELIMITED BY '.'
057200         INTO WS-DEC-WHOLE WS-DEC-FRAC.
057300     IF WS-DEC-WHOLE IS NUMERIC AND WS-DEC-FRAC IS NUMERIC
057400         COMPUTE WS-DEC-RESULT ROUNDED =
057500             WS-DEC-WHOLE-N + (WS-DEC-FRAC-N / 100)
057600         MOVE 'Y' TO WS-DEC-VALID-SW
057700         INSPECT WS-DEC-FRAC TALLYING WS-DEC-TRAILING-SP
057800             FOR TRAILING SPACES
057900         COMPUTE WS-DEC-FRAC-LEN = 4 - WS-DEC-TRAILING-SP.
058000 3010-EXIT.
058100     EXIT.
058200*
058300 3050-VALIDATE-DECIMAL-PRECISION.
058400*    ONLY FLAG AN AMOUNT AS INVALID IF ITS DECIMAL SCALE EXCEEDS
058500*    THE CONFIGURED DIGIT COUNT *AND* THE EXCESS REMAINS AFTER
058600*    ALLOWING ONE SPURIOUS DIGIT OF FLOATING-POINT NOISE FROM
058700*    THE SPREADSHEET CELL.
058800     MOVE 'Y' TO WS-DEC-PRECISION-OK-SW.
058900     IF WS-DEC-FRAC-LEN GREATER
059000             (ACT-DIGITS-AFTER-DEC + ACT-DIGITS-NOISE)
059100         MOVE 'N' TO WS-DEC-PRECISION-OK-SW.
059200 3050-EXIT.
059300     EXIT.
059400*
059500 3100-FIND-DISBURSABLE-LOAN.
059600     MOVE 0 TO WS-LOOKUP-MATCH-COUNT.
059700     MOVE 0 TO WS-LOOKUP-IX.
059800     PERFORM 3110-SEARCH-DISBURSABLE THRU 3110-EXIT
059900         VARYING ACT-IX FROM 1 BY 1
060000         UNTIL ACT-IX > ACT-ENTRY-COUNT.
060100     MOVE 'N' TO WS-ROW-ABORT-SW.
060200     IF WS-LOOKUP-MATCH-COUNT = 0
060300         MOVE 'NO APPROVED LOANS FOUND' TO WS-MSG
060400         PERFORM 9100-ADD-ERROR-LINE THRU 9100-EXIT
060500         MOVE 'Y' TO WS-ROW-ABORT-SW
060600     ELSE
060700     IF WS-LOOKUP-MATCH-COUNT GREATER 1
060800         MOVE 'MORE THAN 1 LOAN FOUND' TO WS-MSG
060900         PERFORM 9100-ADD-ERROR-LINE THRU 9100-EXIT
061000         MOVE 'Y' TO WS-ROW-ABORT-SW
061100     ELSE
061200         SET ACT-IX TO WS-LOOKUP-IX
061300         MOVE 'N' TO WS-LOOKUP-FOUND-SW
061400         PERFORM 3120-SEARCH-DISB-SEEN THRU 3120-EXIT
061500             VARYING DSB-IX FROM 1 BY 1
061600             UNTIL DSB-IX > DSB-ENTRY-COUNT
061700         IF WS-LOOKUP-FOUND
061800             MOVE 'NO APPROVED LOANS FOUND' TO WS-MSG
061900             PERFORM 9100-ADD-ERROR-LINE THRU 9100-EXIT
062000             MOVE 'Y' TO WS-ROW-ABORT-SW
062100         END-IF.
062200 3100-EXIT.
062300     EXIT.
062400*
062500 3110-SEARCH-DISBURSABLE.
062600     IF ACT-CLIENT-PHONE(ACT-IX) = WS-PHONE
062700             AND ACT-KIND-LOAN(ACT-IX)
062800             AND ACT-STATE-PENDING(ACT-IX)
062900             AND ACT-AMOUNT-DUE(ACT-IX) = MP-WITHDRAWN-N
063000         ADD 1 TO WS-LOOKUP-MATCH-COUNT
063100         MOVE ACT-IX TO WS-LOOKUP-IX
063200     END-IF.
063300 3110-EXIT.
063400     EXIT.
063500*
063600 3120-SEARCH-DISB-SEEN.
063700     IF DSB-PHONE(DSB-IX) = WS-PHONE AND
063800             DSB-AMOUNT(DSB-IX) = MP-WITHDRAWN-N
063900         MOVE 'Y' TO WS-LOOKUP-FOUND-SW
064000     END-IF.
064100 3120-EXIT.
064200     EXIT.
064300*
064400 3200-VALIDATE-AND-EMIT-DISBURSAL.
064500     SET ACT-IX TO WS-LOOKUP-IX.
064600     MOVE 'Y' TO ACT-VALID-SW.
064700     MOVE SPACES TO ACT-BAD-DATE-SW ACT-BAD-PAYTYPE-SW
064800                    ACT-BAD-AMOUNT-SW ACT-BAD-LOAN-STATE-SW
064900                    ACT-BAD-OTHER-LOANS-SW.
065000     IF NOT WS-DATE-VALID OR WS-FUTURE-DATE
065100         MOVE 'N' TO ACT-VALID-SW
065200         MOVE 'Y' TO ACT-BAD-DATE-SW.
065300     IF NOT PTY-DISB-FOUND
065400         MOVE 'N' TO ACT-VALID-SW
065500         MOVE 'Y' TO ACT-BAD-PAYTYPE-SW.
065600     IF NOT ACT-STATE-PENDING(ACT-IX)
065700         MOVE 'N' TO ACT-VALID-SW
065800         MOVE 'Y' TO ACT-BAD-LOAN-STATE-SW.
065900     IF ACT-OTHER-LOAN-ACTIVE(ACT-IX)
066000         MOVE 'N' TO ACT-VALID-SW
066100         MOVE 'Y' TO ACT-BAD-OTHER-LOANS-SW.
066200     IF ACT-IS-VALID
066300         MOVE ACT-GLOBAL-ACCT-NO(ACT-IX) TO WS-ACCOUNT-REF
066400         MOVE WS-ACCOUNT-REF          TO PO-ACCOUNT-ID
066500         MOVE MP-WITHDRAWN-N          TO PO-PAYMENT-AMOUNT
066600         MOVE WS-PAYMENT-DATE-OUT     TO PO-PAYMENT-DATE
066700         MOVE PTY-RESOLVED-DISB-NAME  TO PO-PAYMENT-TYPE
066800         MOVE 'D'                     TO PO-TRAN-KIND
066900         STRING 'receipt=' MP2100-RECEIPT DELIMITED BY SIZE
067000             INTO PO-NOTE
067100         WRITE PO-REC
067200         ADD MP-WITHDRAWN-N TO TOT-DISB-AMOUNT
067300         ADD 1 TO DSB-ENTRY-COUNT
067400         SET DSB-IX TO DSB-ENTRY-COUNT
067500         MOVE WS-PHONE      TO DSB-PHONE(DSB-IX)
067600         MOVE MP-WITHDRAWN-N TO DSB-AMOUNT(DSB-IX)
067700     ELSE
067800         IF ACT-BAD-DATE
067900             MOVE 'INVALID DATE' TO WS-MSG
068000             PERFORM 9100-ADD-ERROR-LINE THRU 9100-EXIT
068100         END-IF
068200         IF ACT-BAD-PAYTYPE
068300             MOVE 'UNSUPPORTED PAYMENT TYPE' TO WS-MSG
068400             PERFORM 9100-ADD-ERROR-LINE THRU 9100-EXIT
068500         END-IF
068600         IF ACT-BAD-LOAN-STATE
068700             MOVE 'INVALID LOAN STATE' TO WS-MSG
068800             PERFORM 9100-ADD-ERROR-LINE THRU 9100-EXIT
068900         END-IF
069000         IF ACT-BAD-OTHER-LOANS
069100             MOVE 'OTHER ACTIVE LOANS FOR THE SAME PRODUCT'
069200                 TO WS-MSG
069300             PERFORM 9100-ADD-ERROR-LINE THRU 9100-EXIT
069400         END-IF.
069500 3200-EXIT.
069600     EXIT.
069700*
069800******************************************************************
069900*   4000 SERIES -- PAYMENT WATERFALL PROCESSING
070000******************************************************************
070100 4000-PROCESS-PAYMENT.
070200     MOVE MP2100-PAID-IN-X TO WS-DEC-TEXT.
070300     PERFORM 3010-PARSE-DECIMAL-TEXT THRU 3010-EXIT.
070400     IF NOT WS-DEC-VALID OR WS-DEC-RESULT NOT GREATER ZERO
070500         MOVE 'INVALID OR ZERO PAYMENT AMOUNT' TO WS-MSG
070600         PERFORM 9100-ADD-ERROR-LINE THRU 9100-EXIT
070700         GO TO 4000-EXIT.
070800     MOVE WS-DEC-RESULT TO MP-PAID-IN-N.
070900     PERFORM 3050-VALIDATE-DECIMAL-PRECISION THRU 3050-EXIT.
071000     IF NOT WS-DEC-PRECISION-OK
071100         MOVE 'AMOUNT EXCEEDS CONFIGURED DECIMAL PRECISION'
071200             TO WS-MSG
071300         PERFORM 9100-ADD-ERROR-LINE THRU 9100-EXIT
071400         GO TO 4000-EXIT.
071500     MOVE MP-PAID-IN-N TO WS-REMAINING-AMT.
071600     PERFORM 4200-DETERMINE-PRODUCT-ORDER THRU 4200-EXIT.
071700     IF WS-ROW-ABORT
071800         GO TO 4000-EXIT.
071900     IF PRD-ROW-OVERRIDE
072000         MOVE PRD-ROW-PRODUCT TO WS-LAST-PRODUCT
072100     ELSE
072200         PERFORM 4300-RUN-LOAN-PAYDOWN-LOOP THRU 4300-EXIT
072300         IF WS-ROW-ABORT
072400             GO TO 4000-EXIT
072500         END-IF
072600         SET PRD-IX TO PRD-ORDER-COUNT
072700         MOVE PRD-PRODUCT-CODE(PRD-IX) TO WS-LAST-PRODUCT.
072800     PERFORM 4400-PROCESS-LAST-PRODUCT THRU 4400-EXIT.
072900     IF NOT WS-ROW-ABORT
073000         PERFORM 4500-COMMIT-ROW-ALLOCATIONS THRU 4500-EXIT.
073100 4000-EXIT.
073200     EXIT.
073300*
073400 4200-DETERMINE-PRODUCT-ORDER.
073500     MOVE 'N' TO PRD-ROW-OVERRIDE-SW.
073600     MOVE 'N' TO PRD-ROW-AMBIGUOUS-SW.
073700     MOVE 'N' TO WS-ROW-ABORT-SW.
073800     UNSTRING MP2100-PARTY-DETAILS DELIMITED BY SPACE
073900         INTO WS-PRODUCT-TOKEN.
074000     IF WS-PRODUCT-TOKEN NOT = SPACES
074100         MOVE 0 TO WS-LOOKUP-MATCH-COUNT
074200         PERFORM 4210-SEARCH-OVERRIDE-PRODUCT THRU 4210-EXIT
074300             VARYING ACT-IX FROM 1 BY 1
074400             UNTIL ACT-IX > ACT-ENTRY-COUNT
074500         IF WS-LOOKUP-MATCH-COUNT = 1
074600             MOVE 'Y' TO PRD-ROW-OVERRIDE-SW
074700             MOVE WS-PRODUCT-TOKEN TO PRD-ROW-PRODUCT
074800         ELSE
074900         IF WS-LOOKUP-MATCH-COUNT GREATER 1
075000             MOVE 'Y' TO PRD-ROW-AMBIGUOUS-SW
075100             MOVE 'AMBIGUOUS PRODUCT FOR PAYMENT ROW' TO WS-MSG
075200             PERFORM 9100-ADD-ERROR-LINE THRU 9100-EXIT
075300             MOVE 'Y' TO WS-ROW-ABORT-SW
075400         END-IF.
075500 4200-EXIT.
075600     EXIT.
075700*
075800 4210-SEARCH-OVERRIDE-PRODUCT.
075900     IF ACT-CLIENT-PHONE(ACT-IX) = WS-PHONE AND
076000             ACT-PRODUCT-CODE(ACT-IX) = WS-PRODUCT-TOKEN
076100         ADD 1 TO WS-LOOKUP-MATCH-COUNT
076200     END-IF.
076300 4210-EXIT.
076400     EXIT.
076500*
076600 4300-RUN-LOAN-PAYDOWN-LOOP.
076700     PERFORM 4305-PROCESS-PRODUCT-IF-NOT-LAST THRU 4305-EXIT
076800         VARYING PRD-IX FROM 1 BY 1
076900         UNTIL PRD-IX > PRD-ORDER-COUNT OR WS-ROW-ABORT.
077000 4300-EXIT.
077100     EXIT.
077200*
077300 4305-PROCESS-PRODUCT-IF-NOT-LAST.
077400     IF NOT PRD-IS-LAST(PRD-IX)
077500         PERFORM 4310-PROCESS-ONE-LOAN-PRODUCT THRU 4310-EXIT
077600     END-IF.
077700 4305-EXIT.
077800     EXIT.
077900*
078000 4310-PROCESS-ONE-LOAN-PRODUCT.
078100     MOVE 'N' TO WS-LOOKUP-FOUND-SW.
078200     PERFORM 4320-SEARCH-PRODUCT-LOAN THRU 4320-EXIT
078300         VARYING ACT-IX FROM 1 BY 1
078400         UNTIL ACT-IX > ACT-ENTRY-COUNT.
078500     IF NOT WS-LOOKUP-FOUND
078600         GO TO 4310-EXIT.
078700     SET ACT-IX TO WS-LOOKUP-IX.
078800     COMPUTE WS-DUE-REMAINING =
078900         ACT-AMOUNT-DUE(ACT-IX) - ACT-ALLOC-THIS-RUN(ACT-IX).
079000     IF WS-DUE-REMAINING LESS ZERO
079100         MOVE 0 TO WS-DUE-REMAINING.
079200     IF WS-REMAINING-AMT LESS WS-DUE-REMAINING
079300         MOVE WS-REMAINING-AMT TO WS-ALLOC-AMT
079400     ELSE
079500         MOVE WS-DUE-REMAINING TO WS-ALLOC-AMT.
079600     IF WS-ALLOC-AMT GREATER ZERO
079700         PERFORM 5000-VALIDATE-ALLOCATION THRU 5000-EXIT
079800         IF ACT-IS-VALID
079900             ADD 1 TO WS-ROW-ALLOC-COUNT
080000             SET WRA-IX TO WS-ROW-ALLOC-COUNT
080100             MOVE ACT-IX TO WRA-ACT-IX(WRA-IX)
080200             MOVE ACT-GLOBAL-ACCT-NO(ACT-IX) TO
080300                                        WRA-ACCOUNT-REF(WRA-IX)
080400             MOVE WS-ALLOC-AMT TO WRA-AMOUNT(WRA-IX)
080500             SUBTRACT WS-ALLOC-AMT FROM WS-REMAINING-AMT
080600         ELSE
080700             PERFORM 5100-EMIT-VALIDATION-ERRORS THRU 5100-EXIT
080800             MOVE 'Y' TO WS-ROW-ABORT-SW
080900         END-IF.
081000 4310-EXIT.
081100     EXIT.
081200*
081300 4320-SEARCH-PRODUCT-LOAN.
081400     IF ACT-CLIENT-PHONE(ACT-IX) = WS-PHONE AND
081500             ACT-PRODUCT-CODE(ACT-IX) = PRD-PRODUCT-CODE(PRD-IX)
081600             AND ACT-KIND-LOAN(ACT-IX)
081700         MOVE 'Y' TO WS-LOOKUP-FOUND-SW
081800         MOVE ACT-IX TO WS-LOOKUP-IX
081900     END-IF.
082000 4320-EXIT.
082100     EXIT.
082200*
082300 4400-PROCESS-LAST-PRODUCT.
082400     MOVE 'N' TO WS-LOOKUP-FOUND-SW.
082500     PERFORM 4420-SEARCH-LAST-SAVINGS THRU 4420-EXIT
082600         VARYING ACT-IX FROM 1 BY 1
082700         UNTIL ACT-IX > ACT-ENTRY-COUNT.
082800     IF WS-LOOKUP-FOUND
082900         SET ACT-IX TO WS-LOOKUP-IX
083000         MOVE WS-REMAINING-AMT TO WS-ALLOC-AMT
083100     ELSE
083200         MOVE 'N' TO WS-LOOKUP-FOUND-SW
083300         PERFORM 4430-SEARCH-LAST-LOAN THRU 4430-EXIT
083400             VARYING ACT-IX FROM 1 BY 1
083500             UNTIL ACT-IX > ACT-ENTRY-COUNT
083600         IF WS-LOOKUP-FOUND
083700             SET ACT-IX TO WS-LOOKUP-IX
083800             COMPUTE WS-DUE-REMAINING = ACT-AMOUNT-DUE(ACT-IX)
083900                 - ACT-ALLOC-THIS-RUN(ACT-IX)
084000             IF WS-DUE-REMAINING LESS ZERO
084100                 MOVE 0 TO WS-DUE-REMAINING
084200             END-IF
084300             IF WS-REMAINING-AMT GREATER WS-DUE-REMAINING
084400                 MOVE 'PAID-IN AMT EXCEEDS TOTAL DUE AMOUNT'
084500                     TO WS-MSG
084600                 PERFORM 9100-ADD-ERROR-LINE THRU 9100-EXIT
084700                 MOVE 'Y' TO WS-ROW-ABORT-SW
084800                 GO TO 4400-EXIT
084900             END-IF
085000             MOVE WS-REMAINING-AMT TO WS-ALLOC-AMT
085100         ELSE
085200             IF WS-REMAINING-AMT GREATER ZERO
085300                 MOVE 'NO VALID ACCOUNTS FOUND' TO WS-MSG
085400                 PERFORM 9100-ADD-ERROR-LINE THRU 9100-EXIT
085500                 MOVE 'Y' TO WS-ROW-ABORT-SW
085600             END-IF
085700             GO TO 4400-EXIT
085800         END-IF.
085900     IF WS-ALLOC-AMT GREATER ZERO
086000         PERFORM 5000-VALIDATE-ALLOCATION THRU 5000-EXIT
086100         IF ACT-IS-VALID
086200             ADD 1 TO WS-ROW-ALLOC-COUNT
086300             SET WRA-IX TO WS-ROW-ALLOC-COUNT
086400             MOVE ACT-IX TO WRA-ACT-IX(WRA-IX)
086500             MOVE ACT-GLOBAL-ACCT-NO(ACT-IX) TO
086600                                        WRA-ACCOUNT-REF(WRA-IX)
086700             MOVE WS-ALLOC-AMT TO WRA-AMOUNT(WRA-IX)
086800*            LAST-PRODUCT ENTRY MUST POST FIRST -- SWAP INTO
086900*            SLOT 1 WHEN LOAN-PAYDOWN ENTRIES PRECEDE IT.
087000             IF WS-ROW-ALLOC-COUNT GREATER 1
087100                 PERFORM 4410-SWAP-TO-FRONT THRU 4410-EXIT
087200             END-IF
087300         ELSE
087400             PERFORM 5100-EMIT-VALIDATION-ERRORS THRU 5100-EXIT
087500             MOVE 'Y' TO WS-ROW-ABORT-SW
087600         END-IF.
087700 4400-EXIT.
087800     EXIT.
087900*
088000 4420-SEARCH-LAST-SAVINGS.
088100     IF ACT-CLIENT-PHONE(ACT-IX) = WS-PHONE AND
088200             ACT-PRODUCT-CODE(ACT-IX) = WS-LAST-PRODUCT
088300             AND ACT-KIND-SAVINGS(ACT-IX)
088400         MOVE 'Y' TO WS-LOOKUP-FOUND-SW
088500         MOVE ACT-IX TO WS-LOOKUP-IX
088600     END-IF.
088700 4420-EXIT.
088800     EXIT.
088900*
089000 4430-SEARCH-LAST-LOAN.
089100     IF ACT-CLIENT-PHONE(ACT-IX) = WS-PHONE AND
089200             ACT-PRODUCT-CODE(ACT-IX) = WS-LAST-PRODUCT
089300             AND ACT-KIND-LOAN(ACT-IX)
089400         MOVE 'Y' TO WS-LOOKUP-FOUND-SW
089500         MOVE ACT-IX TO WS-LOOKUP-IX
089600     END-IF.
089700 4430-EXIT.
089800     EXIT.
089900*
090000 4410-SWAP-TO-FRONT.
090100     MOVE WRA-ACT-IX(1)      TO WS-LOOKUP-IX.
090200     MOVE WRA-ACCOUNT-REF(1) TO WS-ACCOUNT-REF.
090300     MOVE WRA-AMOUNT(1)      TO WS-DUE-REMAINING.
090400     MOVE WRA-ACT-IX(WS-ROW-ALLOC-COUNT)      TO WRA-ACT-IX(1).
090500     MOVE WRA-ACCOUNT-REF(WS-ROW-ALLOC-COUNT) TO
090600                                               WRA-ACCOUNT-REF(1).
090700     MOVE WRA-AMOUNT(WS-ROW-ALLOC-COUNT)      TO WRA-AMOUNT(1).
090800     MOVE WS-LOOKUP-IX   TO WRA-ACT-IX(WS-ROW-ALLOC-COUNT).
090900     MOVE WS-ACCOUNT-REF TO WRA-ACCOUNT-REF(WS-ROW-ALLOC-COUNT).
091000     MOVE WS-DUE-REMAINING TO WRA-AMOUNT(WS-ROW-ALLOC-COUNT).
091100 4410-EXIT.
091200     EXIT.
091300*
091400 4500-COMMIT-ROW-ALLOCATIONS.
091500     PERFORM 4510-COMMIT-ONE-ALLOCATION THRU 4510-EXIT
091600         VARYING WRA-IX FROM 1 BY 1
091700         UNTIL WRA-IX > WS-ROW-ALLOC-COUNT.
091800 4500-EXIT.
091900     EXIT.
092000*
092100 4510-COMMIT-ONE-ALLOCATION.
092200     SET ACT-IX TO WRA-ACT-IX(WRA-IX).
092300     ADD WRA-AMOUNT(WRA-IX) TO ACT-ALLOC-THIS-RUN(ACT-IX).
092400     MOVE WRA-ACCOUNT-REF(WRA-IX) TO PO-ACCOUNT-ID.
092500     MOVE WRA-AMOUNT(WRA-IX)      TO PO-PAYMENT-AMOUNT.
092600     MOVE WS-PAYMENT-DATE-OUT     TO PO-PAYMENT-DATE.
092700     MOVE PTY-RESOLVED-NAME       TO PO-PAYMENT-TYPE.
092800     MOVE 'P'                     TO PO-TRAN-KIND.
092900     STRING 'receipt=' MP2100-RECEIPT DELIMITED BY SIZE
093000         INTO PO-NOTE.
093100     WRITE PO-REC.
093200     ADD WRA-AMOUNT(WRA-IX) TO TOT-PYMT-AMOUNT.
093300 4510-EXIT.
093400     EXIT.
093500*
093600******************************************************************
093700*   5000 SERIES -- SHARED ALLOCATION / ACCOUNT-STATE VALIDATION
093800******************************************************************
093900 5000-VALIDATE-ALLOCATION.
094000     MOVE 'Y' TO ACT-VALID-SW.
094100     MOVE SPACES TO ACT-BAD-DATE-SW ACT-BAD-PAYTYPE-SW
094200                    ACT-BAD-AMOUNT-SW ACT-BAD-LOAN-STATE-SW.
094300     IF NOT WS-DATE-VALID OR WS-FUTURE-DATE
094400         MOVE 'N' TO ACT-VALID-SW
094500         MOVE 'Y' TO ACT-BAD-DATE-SW.
094600     IF NOT PTY-FOUND
094700         MOVE 'N' TO ACT-VALID-SW
094800         MOVE 'Y' TO ACT-BAD-PAYTYPE-SW.
094900     IF NOT (ACT-STATE-ACTIVE(ACT-IX))
095000         MOVE 'N' TO ACT-VALID-SW
095100         MOVE 'Y' TO ACT-BAD-LOAN-STATE-SW.
095200 5000-EXIT.
095300     EXIT.
095400*
095500 5100-EMIT-VALIDATION-ERRORS.
095600     IF ACT-BAD-DATE
095700         MOVE 'INVALID DATE' TO WS-MSG
095800         PERFORM 9100-ADD-ERROR-LINE THRU 9100-EXIT.
095900     IF ACT-BAD-PAYTYPE
096000         MOVE 'UNSUPPORTED PAYMENT TYPE' TO WS-MSG
096100         PERFORM 9100-ADD-ERROR-LINE THRU 9100-EXIT.
096200     IF ACT-BAD-LOAN-STATE
096300         MOVE 'INVALID LOAN STATE' TO WS-MSG
096400         PERFORM 9100-ADD-ERROR-LINE THRU 9100-EXIT.
096500 5100-EXIT.
096600     EXIT.
096700*
096800 8000-POST-RESULTS.
096900     MOVE TOT-READ-COUNT  TO PO-TR-READ-COUNT.
097000     MOVE TOT-PYMT-AMOUNT TO PO-TR-PYMT-AMOUNT.
097100     MOVE TOT-DISB-AMOUNT TO PO-TR-DISB-AMOUNT.
097200     WRITE PO-TRAILER-REC.
097300 8000-EXIT.
097400     EXIT.
097500*
097600 9000-TERMINATE.
097700     IF BATCH-FAILED
097800         MOVE 999999 TO EO-ROW-NUMBER
097900         MOVE 'BATCH FAILED - SEE CONSOLE LOG' TO EO-MESSAGE
098000         MOVE 'E' TO EO-CLASS
098100         WRITE EO-REC
098200     ELSE
098300         MOVE TOT-ERROR-COUNT   TO EO-TR-ERROR-COUNT
098400         MOVE TOT-IGNORED-COUNT TO EO-TR-IGNORED-COUNT
098500         MOVE TOT-ERROR-AMOUNT  TO EO-TR-ERROR-AMOUNT
098600         WRITE EO-TRAILER-REC.
098700     DISPLAY 'PMT2500 - ROWS READ     = ' ROW-CTR UPON CRT.
098800     DISPLAY 'PMT2500 - ROWS ERROR    = ' TOT-ERROR-COUNT
098900         UPON CRT.
099000     DISPLAY 'PMT2500 - ROWS IGNORED  = ' TOT-IGNORED-COUNT
099100         UPON CRT.
099200     CLOSE MPESA-IN-FILE PAYOUT-FILE ERROUT-FILE.
099300 9000-EXIT.
099400     EXIT.
099500*
099600 9100-ADD-ERROR-LINE.
099700     ADD 1 TO TOT-ERROR-COUNT.
099800     MOVE ROW-CTR   TO EO-ROW-NUMBER.
099900     MOVE WS-MSG    TO EO-MESSAGE.
100000     MOVE 'E'       TO EO-CLASS.
100100     WRITE EO-REC.
100200 9100-EXIT.
100300     EXIT.
