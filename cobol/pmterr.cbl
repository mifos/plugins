000100******************************************************************
000200*   PMTERR  --  ERROR / IGNORED MESSAGE OUTPUT RECORD
000300*   FD LAYOUT FOR THE REJECT FILE WRITTEN BY PMT1500, PMT1600,
000400*   PMT2500 AND PMT2600 -- ONE ROW PER REJECTED OR SKIPPED
000500*   SOURCE ROW, IN SOURCE ROW ORDER
000600******************************************************************
000700*   HISTORY
000800*   04/02/09  RKP  ORIGINAL LAYOUT                                  CHG001
000900*   05/09/14  DJM  US15220 ADDED EO-CLASS FOR ERROR/IGNORED SPLIT  US15220
001000*   08/14/17  SFH  US21144 ADDED EO-TRAILER-REC FOR RUN TOTALS     US21144
001100******************************************************************
001200 01  EO-REC.
001300     05  EO-ROW-NUMBER                PIC 9(6).
001400     05  EO-MESSAGE                   PIC X(100).
001500     05  EO-CLASS                     PIC X(1).
001600         88  EO-CLASS-ERROR           VALUE 'E'.
001700         88  EO-CLASS-IGNORED         VALUE 'I'.
001800     05  FILLER                       PIC X(13).
001900
002000******************************************************************
002100*   TRAILER RECORD -- ONE PER RUN, WRITTEN AFTER THE LAST ERROR
002200*   OR IGNORED ROW.  COUNTS AND TOTAL ARE ACCUMULATED EXACTLY AS
002300*   THE ROW IS CLASSIFIED (E OR I) DURING THE READ LOOP.
002400******************************************************************
002500 01  EO-TRAILER-REC REDEFINES EO-REC.
002600     05  EO-TR-LITERAL              PIC X(6)      VALUE 'TOTALS'.
002700     05  EO-TR-ERROR-COUNT            PIC 9(6).
002800     05  EO-TR-IGNORED-COUNT          PIC 9(6).
002900     05  EO-TR-ERROR-AMOUNT           PIC S9(11)V99.
003000     05  FILLER                       PIC X(90).
